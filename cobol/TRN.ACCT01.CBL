000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    ACCT01.
000300 AUTHOR.        S.HARRISON.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  02/20/1984.
000600 DATE-COMPILED. 02/20/1984.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  ACCT01 - TRADING ACCOUNT LEDGER ENTRY LAYOUT.
001100*  ONE POSTING TO THE CASH LEDGER (THE "TRADING ACCOUNT") - A
001200*  CAPITAL CONTRIBUTION/WITHDRAWAL OR A TRADE PURCHASE/SALE CASH
001300*  FLOW.  THE LEDGER FILE IS AN APPEND-STYLE JOURNAL, LOGICALLY
001400*  KEYED BY ACC-BUSINESS-TRANS-ID FOR REPLACE/DELETE (SEQUENTIAL
001500*  RE-SCAN - THIS SHOP RUNS GNUCOBOL WITH NO ISAM SUPPORT, SO
001600*  TRNPOST REWRITES THE WHOLE FILE EACH TIME AN ENTRY CHANGES -
001700*  SEE TRNPOST 6000-REWRITE-LEDGER-FILE).
001800*****************************************************************
001900*  CHANGE LOG.
002000*----------------------------------------------------------------
002100*  DATE       BY    TICKET    DESCRIPTION
002200*----------------------------------------------------------------
002300*  02/20/84   SHR    N/A      ORIGINAL LAYOUT.
002400*  11/02/86   DST    RQ-0219  ADDED ACC-IS-CLOSED FLAG - CLOSING A
002500*                             TRADE NO LONGER NEEDS A SEPARATE
002600*                             ENTRY, JUST FLIPS THE FLAG IN PLACE.
002700*  06/19/89   SHR    RQ-0447  WIDENED ACC-AMOUNT TO S9(9)V99 FOR
002800*                             LARGE CAPITAL CONTRIBUTIONS.
002900*  02/08/93   SHR    RQ-0602  ADDED ACC-PRIOR-AMOUNT OVERLAY FOR
003000*                             THE REPLACE-BY-BUSINESS-TRANS-ID
003100*                             DELTA POSTING LOGIC.
003200*  12/30/98   MOK    Y2K-014  ACC-DATE EXPANDED TO FULL CCYY -
003300*                             CENTURY WINDOW WAS HARD-CODED 19.
003400*  07/11/01   PSI    RQ-0918  ADDED ACC-VOID-OVERLAY FOR ENTRIES
003500*                             BACKED OUT WHEN A TRADE IS DELETED.
003600*----------------------------------------------------------------
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM.
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT ACCOUNT-LEDGER-FILE ASSIGN TO ACCTFILE
004400         ORGANIZATION IS LINE SEQUENTIAL.
004500 DATA DIVISION.
004600 FILE SECTION.
004700 FD  ACCOUNT-LEDGER-FILE
004800     LABEL RECORDS ARE STANDARD.
004900 01  ACCT-RECORD.
005000     05  ACCT-RECORD-CODE           PIC X(03).
005100         88  ACCT-TYPE-ENTRY            VALUE 'ACE'.
005200     05  ACCT-TRANS-TYPE-CDE        PIC X(01).
005300         88  ACCT-CAPITAL-ENTRY         VALUE 'C'.
005400         88  ACCT-TRADE-ENTRY           VALUE 'T'.
005500         88  ACCT-INVALID-ENTRY         VALUE 'I'.
005600     05  ACCT-BUSINESS-TRANS-ID     PIC X(20).
005700     05  ACCT-DATE                  PIC 9(08).
005800     05  ACCT-DATE-R REDEFINES
005900         ACCT-DATE.
006000         10  ACCT-DT-CCYY-DATE      PIC 9(04).
006100         10  ACCT-DT-MM-DATE        PIC 9(02).
006200         10  ACCT-DT-DD-DATE        PIC 9(02).
006300     05  ACCT-DETAIL-1.
006400         10  ACCT-AMOUNT            PIC S9(09)V9(02).
006500         10  ACCT-IS-CLOSED-CDE     PIC X(01).
006600             88  ACCT-IS-CLOSED         VALUE 'Y'.
006700             88  ACCT-IS-OPEN           VALUE 'N'.
006800         10  FILLER                 PIC X(20).
006900     05  ACCT-PRIOR-AMOUNT-OVERLAY REDEFINES ACCT-DETAIL-1.
007000         10  ACCT-PRIOR-AMOUNT      PIC S9(09)V9(02).
007100         10  ACCT-REPLACE-DELTA     PIC S9(09)V9(02).
007200         10  FILLER                 PIC X(09).
007300     05  ACCT-VOID-OVERLAY REDEFINES ACCT-DETAIL-1.
007400         10  ACCT-VOID-REASON-CDE   PIC X(01).
007500             88  ACCT-VOID-TRADE-DELETED  VALUE 'D'.
007600             88  ACCT-VOID-CORRECTION     VALUE 'C'.
007700         10  ACCT-VOID-DATE         PIC 9(08).
007800         10  FILLER                 PIC X(16).
007900     05  FILLER                     PIC X(10).
008000 WORKING-STORAGE SECTION.
008100 01  ACCT-CONTROL-COUNTERS.
008200     05  ACCT-RECS-READ             PIC 9(07) COMP.
008300     05  ACCT-RUNNING-BALANCE       PIC S9(11)V9(02) COMP.
008400 PROCEDURE DIVISION.
008500 0000-MAINLINE.
008600     STOP RUN.
