000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TSTA01.
000300 AUTHOR.        M.OKONKWO.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  03/09/1984.
000600 DATE-COMPILED. 03/09/1984.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  TSTA01 - TRADE PERFORMANCE STATISTICS REPORT LAYOUT.
001100*  ONE OUTPUT LINE PER REQUESTED FROM/TO PERIOD - WIN/LOSS RATIOS
001200*  AND STREAK COUNTS BUILT OVER THE CLOSED-TRADE SET BY TRNPOST
001300*  8000-BUILD-TRADE-STATS.  A CLOSED TRADE IS ONE WITH ZERO OPEN
001400*  POSITION AND AT LEAST ONE FILL - SEE TRNPOST 8100-CALC-STREAKS.
001500*****************************************************************
001600*  CHANGE LOG.
001700*----------------------------------------------------------------
001800*  DATE       BY    TICKET    DESCRIPTION
001900*----------------------------------------------------------------
002000*  03/09/84   MOK    N/A      ORIGINAL LAYOUT - WIN RATIO AND
002100*                             PAYOFF RATIO ONLY.
002200*  11/02/86   DST    RQ-0219  ADDED STAT-COMMISSION-RATIO AND
002300*                             STAT-PROFIT-FACTOR.
002400*  06/19/89   SHR    RQ-0447  ADDED STAT-LARGEST-WIN/LOSS AND
002500*                             STAT-AVERAGE-WIN/LOSS.
002600*  02/08/93   SHR    RQ-0602  ADDED THE FOUR STREAK FIELDS -
002700*                             LONGEST AND AVERAGE, WIN AND LOSS.
002800*  12/30/98   MOK    Y2K-014  STAT-FROM-DATE/STAT-TO-DATE EXPANDED
002900*                             TO FULL CCYY - CENTURY WINDOW WAS
003000*                             HARD-CODED 19 BEFORE THIS RELEASE.
003100*  07/11/01   PSI    RQ-0918  NOTE - STAT-WIN-RATIO IS INTEGER
003200*                             DIVISION OF WINS OVER CLOSED TRADES,
003300*                             AS CODED IN THE ANALYST WORKSHEET
003400*                             THIS REPLACED.  DO NOT "FIX" THIS TO
003500*                             CARRY DECIMALS - REQUESTED AS IS BY
003600*                             THE DESK, SEE RQ-0918 SIGN-OFF NOTE.
003700*  05/05/04   PSI    RQ-1077  DESK NOW WANTS THE STREAK COUNTS ON
003800*                             THE SAME LINE AS THE RATIOS INSTEAD
003900*                             OF A SEPARATE PASS - ADDED TSTA-
004000*                             DETAIL-2 SO BOTH GO OUT TOGETHER.
004100*                             TSTA-STREAK-OVERLAY LEFT IN PLACE
004200*                             BUT NO LONGER POPULATED - THE OLD
004300*                             TWO-PASS PRINT PROGRAM STILL EXPECTS
004400*                             IT TO BE THERE ON A RE-RUN OF A PRE-
004500*                             RQ-1077 EXTRACT.
004600*----------------------------------------------------------------
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT TRADE-STATS-REPORT ASSIGN TO TSTARPT
005400         ORGANIZATION IS LINE SEQUENTIAL.
005500 DATA DIVISION.
005600 FILE SECTION.
005700 FD  TRADE-STATS-REPORT
005800     LABEL RECORDS ARE STANDARD.
005900 01  TSTA-RECORD.
006000     05  TSTA-RECORD-CODE           PIC X(03).
006100         88  TSTA-TYPE-STATS            VALUE 'TST'.
006200     05  TSTA-FROM-DATE             PIC 9(08).
006300     05  TSTA-FROM-DATE-R REDEFINES
006400         TSTA-FROM-DATE.
006500         10  TSTA-FR-CCYY-DATE      PIC 9(04).
006600         10  TSTA-FR-MM-DATE        PIC 9(02).
006700         10  TSTA-FR-DD-DATE        PIC 9(02).
006800     05  TSTA-TO-DATE               PIC 9(08).
006900     05  TSTA-TO-DATE-R REDEFINES
007000         TSTA-TO-DATE.
007100         10  TSTA-TO-CCYY-DATE      PIC 9(04).
007200         10  TSTA-TO-MM-DATE        PIC 9(02).
007300         10  TSTA-TO-DD-DATE        PIC 9(02).
007400     05  TSTA-DETAIL-1.
007500         10  TSTA-WIN-RATIO         PIC S9(01)V9(04).
007600         10  TSTA-PAYOFF-RATIO      PIC S9(05)V9(04).
007700         10  TSTA-COMMISSION-RATIO  PIC S9(01)V9(04).
007800         10  TSTA-PROFIT-FACTOR     PIC S9(05)V9(04).
007900         10  TSTA-GROSS-PROFIT      PIC S9(09)V9(02).
008000         10  TSTA-GROSS-LOSS        PIC S9(09)V9(02).
008100         10  TSTA-LARGEST-WIN       PIC S9(09)V9(02).
008200         10  TSTA-LARGEST-LOSS      PIC S9(09)V9(02).
008300         10  TSTA-AVERAGE-WIN       PIC S9(09)V9(02).
008400         10  TSTA-AVERAGE-LOSS      PIC S9(09)V9(02).
008500     05  TSTA-STREAK-OVERLAY REDEFINES TSTA-DETAIL-1.
008600         10  TSTA-LGY-LONGEST-WIN   PIC 9(05).
008700         10  TSTA-LGY-LONGEST-LOSS  PIC 9(05).
008800         10  FILLER                 PIC X(84).
008900     05  TSTA-DETAIL-2.
009000         10  TSTA-LONGEST-WIN-STRK  PIC 9(05).
009100         10  TSTA-LONGEST-LOSS-STRK PIC 9(05).
009200         10  TSTA-AVG-WIN-STRK      PIC 9(05).
009300         10  TSTA-AVG-LOSS-STRK     PIC 9(05).
009400         10  FILLER                 PIC X(20).
009500     05  FILLER                     PIC X(10).
009600 WORKING-STORAGE SECTION.
009700 01  TSTA-CONTROL-COUNTERS.
009800     05  TSTA-PERIODS-BUILT         PIC 9(05) COMP.
009900     05  TSTA-CLOSED-TRADE-COUNT    PIC 9(05) COMP.
010000 PROCEDURE DIVISION.
010100 0000-MAINLINE.
010200     STOP RUN.
