000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    THDR01.
000300 AUTHOR.        S.HARRISON.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  02/13/1984.
000600 DATE-COMPILED. 02/13/1984.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  THDR01 - TRADE HEADER LAYOUT.
001100*  ONE RECORD PER TRADE (ONE STOCK SYMBOL'S FULL POSITION
001200*  HISTORY).  RECORD-CODE DRIVES WHICH DETAIL SEGMENT APPLIES -
001300*  A PLAIN TRADE HEADER (INITIAL RISK-SIZING INPUTS), A PYRAMID
001400*  REQUEST (SCALE-IN ON AN OPEN WINNER), OR AN ADDITIONAL-
001500*  POSITION REQUEST (SCALE-IN AGAINST REMAINING RISKED CAPITAL).
001600*  TRNPOST READS THIS FILE ONCE PER TRADE BEFORE THE CONTRACT
001700*  FILE IS PROCESSED FOR THAT TRADE - SEE 4000-LOAD-TRADE-HEADERS.
001800*****************************************************************
001900*  CHANGE LOG.
002000*----------------------------------------------------------------
002100*  DATE       BY    TICKET    DESCRIPTION
002200*----------------------------------------------------------------
002300*  02/13/84   SHR    N/A      ORIGINAL LAYOUT - PLAN DETAIL ONLY,
002400*                             NO PYRAMID/ADDITIONAL SEGMENTS YET.
002500*  11/02/86   DST    RQ-0219  ADDED THDR-DETAIL-2 PYRAMID REQUEST
002600*                             SEGMENT FOR THE SCALE-IN PROJECT.
002700*  06/19/89   SHR    RQ-0447  ADDED THDR-DETAIL-3 ADDITIONAL-
002800*                             POSITION REQUEST SEGMENT.
002900*  02/08/93   SHR    RQ-0602  ADDED TRADE-CURRENT-PRICE TO THE
003000*                             PLAN SEGMENT FOR UNREALISED P&L.
003100*  09/27/96   MOK    RQ-0781  WIDENED TRADE-CAPITAL TO S9(9)V99 -
003200*                             LARGE-ACCOUNT PLANS WERE TRUNCATING.
003300*  12/30/98   MOK    Y2K-014  REVIEWED - NO DATE FIELDS CARRIED ON
003400*                             THIS RECORD, NO CHANGE REQUIRED.
003500*  07/11/01   PSI    RQ-0918  DROPPED THE OLD GURU-SCORE AND
003600*                             TECHNICAL-TREND FILLER BLOCK CARRIED
003700*                             OVER FROM THE ANALYST WORKSHEET FEED -
003800*                             DISPLAY-ONLY, NEVER USED IN A FORMULA.
003810*  05/05/04   PSI    RQ-1077  ADDED THDR-LEGACY-OVERLAY SO THE
003820*                             OLD BRANCH-OFFICE PUNCH FEED CAN
003830*                             STILL BE READ FOR A FEW STRAGGLER
003840*                             ACCOUNTS NOT YET ON THE PLAN FORM.
003900*----------------------------------------------------------------
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400 INPUT-OUTPUT SECTION.
004500 FILE-CONTROL.
004600     SELECT TRADE-HEADER-FILE ASSIGN TO THDRFILE
004700         ORGANIZATION IS LINE SEQUENTIAL.
004800 DATA DIVISION.
004900 FILE SECTION.
005000 FD  TRADE-HEADER-FILE
005100     LABEL RECORDS ARE STANDARD.
005200 01  THDR-RECORD.
005300     05  THDR-RECORD-CODE           PIC X(03).
005400         88  THDR-TYPE-PLAN             VALUE 'PLN'.
005500         88  THDR-TYPE-PYRAMID          VALUE 'PYR'.
005600         88  THDR-TYPE-ADDITIONAL       VALUE 'ADD'.
005700     05  THDR-TRADE-ID              PIC 9(09).
005800     05  THDR-TRADE-SYMBOL          PIC X(12).
005900     05  THDR-DETAIL-1.
006000         10  THDR-TRADE-CAPITAL     PIC S9(09)V9(02).
006100         10  THDR-PCT-CAPITAL-RISKED PIC S9(03)V9(02).
006200         10  THDR-BUY-RANGE-LOW     PIC S9(07)V9(02).
006300         10  THDR-BUY-RANGE-HIGH    PIC S9(07)V9(02).
006400         10  THDR-STOP-LOSS         PIC S9(07)V9(02).
006500         10  THDR-PLANNED-POSITION  PIC 9(07).
006600         10  THDR-CURRENT-PRICE     PIC S9(07)V9(02).
006700         10  THDR-POSITION          PIC S9(07).
006800         10  THDR-UNFILLED-POSITION PIC S9(07).
006900         10  FILLER                 PIC X(19).
007000     05  THDR-DETAIL-2 REDEFINES THDR-DETAIL-1.
007100         10  THDR-PYR-CURRENT-COST  PIC S9(09)V9(02).
007200         10  THDR-PYR-CURRENT-POSN  PIC S9(07).
007300         10  THDR-PYR-AVG-BUY-PRICE PIC S9(07)V9(02).
007400         10  THDR-PYR-PRICE         PIC S9(07)V9(02).
007500         10  THDR-PYR-NEW-STOPLOSS  PIC S9(07)V9(02).
007600         10  THDR-PYR-PCT-LOCK-IN   PIC S9(03)V9(02).
007700         10  FILLER                 PIC X(21).
007800     05  THDR-DETAIL-3 REDEFINES THDR-DETAIL-1.
007900         10  THDR-ADD-CURRENT-COST  PIC S9(09)V9(02).
008000         10  THDR-ADD-CURRENT-SIZE  PIC S9(07).
008100         10  THDR-ADD-PRICE         PIC S9(07)V9(02).
008200         10  THDR-ADD-NEW-STOPLOSS  PIC S9(07)V9(02).
008300         10  FILLER                 PIC X(35).
008310     05  THDR-LEGACY-OVERLAY REDEFINES THDR-DETAIL-1.
008320         10  THDR-LGY-CAPITAL       PIC S9(07)V9(02).
008330         10  THDR-LGY-STOP-LOSS     PIC S9(07)V9(02).
008340         10  FILLER                 PIC X(45).
008400     05  FILLER                     PIC X(13).
008500 WORKING-STORAGE SECTION.
008600 01  THDR-CONTROL-COUNTERS.
008700     05  THDR-RECS-PLAN             PIC 9(05) COMP.
008800     05  THDR-RECS-PYRAMID          PIC 9(05) COMP.
008900     05  THDR-RECS-ADDITIONAL       PIC 9(05) COMP.
008910     05  FILLER                     PIC X(05).
009000 PROCEDURE DIVISION.
009100 0000-MAINLINE.
009200     STOP RUN.
