000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    R00920.
000300 AUTHOR.        P.SINGH.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  03/16/1984.
000600 DATE-COMPILED. 03/16/1984.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  R00920 - TRADE ROLL-UP REPORT LAYOUT.
001100*  ONE PRINT LINE PER TRADE - THE ROLLED-UP TRADE-HEADER FIELDS
001200*  PLUS THE P&L COMPUTED BY TRNPOST 5000-ROLLUP-ALL-TRADES.  A
001300*  CONTROL-TOTAL LINE FOLLOWS THE LAST TRADE DETAIL LINE, SUMMING
001400*  REALISED AND UNREALISED P&L ACROSS THE RUN - SEE TRNPOST
001500*  5300-WRITE-CONTROL-TOTAL.
001600*****************************************************************
001700*  CHANGE LOG.
001800*----------------------------------------------------------------
001900*  DATE       BY    TICKET    DESCRIPTION
002000*----------------------------------------------------------------
002100*  03/16/84   PSI    N/A      ORIGINAL LAYOUT - CARRIED OVER FROM
002200*                             THE COMPENSATION REPORT SKELETON,
002300*                             RECUT FOR THE TRADE ROLL-UP RUN.
002400*  11/02/86   DST    RQ-0219  ADDED CONTROL-BREAK-CD TO THE HEADER
002500*                             AREA SO THE PRINT PROGRAM CAN TELL A
002600*                             NEW-TRADE BREAK FROM A CONTROL TOTAL.
002700*  06/19/89   SHR    RQ-0447  WIDENED RLUP-TOTAL-CHARGES AND THE
002800*                             TWO P&L FIELDS TO S9(9)V99.
002900*  02/08/93   SHR    RQ-0602  ADDED THE CONTROL-TOTAL RECORD AREA
003000*                             REDEFINING THE DETAIL AREA.
003100*  12/30/98   MOK    Y2K-014  RPT-RUN-DATE EXPANDED TO FULL CCYY -
003200*                             CENTURY WINDOW WAS HARD-CODED 19.
003300*  05/05/04   PSI    RQ-1077  ADDED LEGACY-DETAIL-AREA - THE OLD
003400*                             NARROW-P&L PRINT PROGRAM STILL RUNS
003500*                             AGAINST PRE-RQ-0447 EXTRACTS AND
003600*                             EXPECTS THE SHORTER FIELD WIDTHS.
003700*----------------------------------------------------------------
003800 ENVIRONMENT DIVISION.
003900 CONFIGURATION SECTION.
004000 SPECIAL-NAMES.
004100     C01 IS TOP-OF-FORM.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TRADE-ROLLUP-REPORT ASSIGN TO TRLPRPT
004500         ORGANIZATION IS LINE SEQUENTIAL.
004600 DATA DIVISION.
004700 FILE SECTION.
004800 FD  TRADE-ROLLUP-REPORT
004900     LABEL RECORDS ARE STANDARD.
005000 01  TRLP-RECORD.
005100     05  TRLP-RECORD-TYPE-CD        PIC X(01).
005200         88  TRLP-TYPE-HEADER           VALUE 'H'.
005300         88  TRLP-TYPE-DETAIL           VALUE 'D'.
005400         88  TRLP-TYPE-CONTROL-TOTAL    VALUE 'T'.
005500     05  HEADER-RECORD-AREA.
005600         10  RPT-RUN-DATE.
005700             15  RPT-RUN-CCYY       PIC 9(04).
005800             15  RPT-RUN-MM         PIC 9(02).
005900             15  RPT-RUN-DD         PIC 9(02).
006000         10  RPT-CONTROL-BREAK-CD   PIC X(01).
006100             88  RPT-NEW-TRADE-BREAK    VALUE 'B'.
006200             88  RPT-NO-BREAK           VALUE ' '.
006300         10  RPT-TITLE-TEXT         PIC X(35).
006400         10  FILLER                 PIC X(176).
006500     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
006600         10  RLUP-TRADE-ID          PIC 9(09).
006700         10  RLUP-TRADE-SYMBOL      PIC X(12).
006800         10  RLUP-POSITION          PIC S9(07).
006900         10  RLUP-AVG-BUY-PRICE     PIC S9(07)V9(02).
007000         10  RLUP-TOTAL-CHARGES     PIC S9(07)V9(02).
007100         10  RLUP-REALISED-PNL      PIC S9(09)V9(02).
007200         10  RLUP-UNREALISED-PNL    PIC S9(09)V9(02).
007300         10  RLUP-IS-CLOSED-CDE     PIC X(01).
007400             88  RLUP-TRADE-CLOSED      VALUE 'Y'.
007500             88  RLUP-TRADE-OPEN        VALUE 'N'.
007600         10  FILLER                 PIC X(151).
007700     05  CONTROL-TOTAL-AREA REDEFINES HEADER-RECORD-AREA.
007800         10  RLUP-TRADE-COUNT       PIC 9(07).
007900         10  RLUP-TOTAL-REALISED    PIC S9(11)V9(02).
008000         10  RLUP-TOTAL-UNREALISED  PIC S9(11)V9(02).
008100         10  FILLER                 PIC X(187).
008200     05  LEGACY-DETAIL-AREA REDEFINES HEADER-RECORD-AREA.
008300         10  RLUP-LGY-TRADE-ID       PIC 9(09).
008400         10  RLUP-LGY-TRADE-SYMBOL   PIC X(12).
008500         10  RLUP-LGY-REALISED-PNL   PIC S9(07)V9(02).
008600         10  RLUP-LGY-UNREALISED-PNL PIC S9(07)V9(02).
008700         10  FILLER                  PIC X(181).
008800 WORKING-STORAGE SECTION.
008900 01  TRLP-CONTROL-COUNTERS.
009000     05  TRLP-LINES-WRITTEN         PIC 9(07) COMP.
009100     05  TRLP-TRADES-PROCESSED      PIC 9(07) COMP.
009200 PROCEDURE DIVISION.
009300 0000-MAINLINE.
009400     STOP RUN.
