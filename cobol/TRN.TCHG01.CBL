000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TCHG01.
000300 AUTHOR.        D.THOMAS.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  03/21/1984.
000600 DATE-COMPILED. 03/21/1984.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  TCHG01 - TRADE CHARGES BREAKDOWN LAYOUT.
001100*  DESCRIBES THE SEVEN-COMPONENT STATUTORY/BROKERAGE CHARGE
001200*  BREAKDOWN COMPUTED BY TRNCALC FOR ONE CONTRACT NOTE (FILL).
001300*  THIS BREAKDOWN IS NOT ITSELF WRITTEN TO A FILE OF ITS OWN -
001400*  ONLY CHG-TOTAL SURVIVES ONTO THE CONTRACT AS
001500*  TCON-CONTRACT-CHARGES.  THIS MEMBER DOCUMENTS THE WORKING-
001600*  STORAGE LAYOUT CARRIED INSIDE TRNCALC AS WS-CHG-BREAKDOWN.
001700*****************************************************************
001800*  CHANGE LOG.
001900*----------------------------------------------------------------
002000*  DATE       BY    TICKET    DESCRIPTION
002100*----------------------------------------------------------------
002200*  03/21/84   DST    N/A      ORIGINAL LAYOUT.
002300*  11/02/86   DST    RQ-0219  ADDED CHG-DEMAT AND CHG-STAMP-DUTY.
002400*  06/19/89   SHR    RQ-0447  WIDENED CHG-SEBI AND CHG-EXCHANGE TO
002500*                             4 DECIMALS - 2 DECIMALS ROUNDED TOO
002600*                             EARLY AND DROPPED THE FEE ON SMALL
002700*                             FILLS.
002800*  09/27/96   MOK    RQ-0781  ADDED CHG-GST, REPLACING THE OLD
002900*                             CHG-SERVICE-TAX FIELD.
003000*  12/30/98   MOK    Y2K-014  NO DATE FIELDS ON THIS RECORD -
003100*                             REVIEWED FOR Y2K, NO CHANGE NEEDED.
003200*  07/11/01   PSI    RQ-0918  ADDED CHG-ROUND-TRIP OVERLAY SHOWING
003300*                             THE PURCHASE-LEG/SALE-LEG SPLIT THAT
003400*                             FEEDS THE ESTIMATE-COST-OF-TRADE
003500*                             ROUND-TRIP TOTAL ON THE CONTRACT.
003600*  03/04/03   SHR    RQ-1002  ADDED CHG-INTRADAY-SPLIT-OVERLAY - DESK
003700*                             WANTED THE BUY-SIDE/SELL-SIDE STT SPLIT
003800*                             VISIBLE WITHOUT RE-DERIVING IT FROM THE
003900*                             CONTRACT'S INTRADAY FLAG EVERY TIME.
004000*  05/05/04   PSI    RQ-1077  ADDED CHG-LEGACY-OVERLAY - KEEPS THE OLD
004100*                             PRE-RQ-0781 SERVICE-TAX FIELD READABLE
004200*                             FOR A STRAGGLER RECONCILIATION JOB THAT
004300*                             STILL POINTS AT PRE-CONVERSION EXTRACTS.
004400*----------------------------------------------------------------
004500 ENVIRONMENT DIVISION.
004600 CONFIGURATION SECTION.
004700 SPECIAL-NAMES.
004800     C01 IS TOP-OF-FORM.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT TRADE-CHARGES-FILE ASSIGN TO TCHGFILE
005200         ORGANIZATION IS LINE SEQUENTIAL.
005300 DATA DIVISION.
005400 FILE SECTION.
005500 FD  TRADE-CHARGES-FILE
005600     LABEL RECORDS ARE STANDARD.
005700 01  TCHG-RECORD.
005800     05  TCHG-RECORD-CODE           PIC X(03).
005900         88  TCHG-TYPE-CHARGES          VALUE 'CHG'.
006000     05  TCHG-CONTRACT-ID           PIC 9(09).
006100     05  TCHG-DETAIL-1.
006200         10  TCHG-BROKERAGE         PIC S9(07)V9(02).
006300         10  TCHG-SEBI              PIC S9(07)V9(04).
006400         10  TCHG-EXCHANGE          PIC S9(07)V9(04).
006500         10  TCHG-DEMAT             PIC S9(07)V9(02).
006600         10  TCHG-STAMP-DUTY        PIC S9(07)V9(02).
006700         10  TCHG-STT               PIC S9(07)V9(02).
006800         10  TCHG-GST               PIC S9(07)V9(02).
006900         10  TCHG-TOTAL             PIC S9(07)V9(02).
007000         10  FILLER                 PIC X(10).
007100     05  TCHG-ROUND-TRIP-OVERLAY REDEFINES TCHG-DETAIL-1.
007200         10  TCHG-RT-PURCHASE-LEG   PIC S9(07)V9(02).
007300         10  TCHG-RT-SALE-LEG       PIC S9(07)V9(02).
007400         10  TCHG-RT-COMBINED-TOTAL PIC S9(07)V9(02).
007500         10  FILLER                 PIC X(41).
007600     05  TCHG-INTRADAY-SPLIT-OVERLAY REDEFINES TCHG-DETAIL-1.
007700         10  TCHG-ID-STT-BUY        PIC S9(07)V9(04).
007800         10  TCHG-ID-STT-SELL       PIC S9(07)V9(04).
007900         10  FILLER                 PIC X(64).
008000     05  TCHG-LEGACY-OVERLAY REDEFINES TCHG-DETAIL-1.
008100         10  TCHG-LGY-BROKERAGE     PIC S9(07)V9(02).
008200         10  TCHG-LGY-SERVICE-TAX   PIC S9(07)V9(02).
008300         10  FILLER                 PIC X(68).
008400     05  FILLER                     PIC X(12).
008500 WORKING-STORAGE SECTION.
008600 01  TCHG-CONTROL-COUNTERS.
008700     05  TCHG-RECS-BUILT            PIC 9(05) COMP.
008800     05  TCHG-RECS-CAPPED-STAMP     PIC 9(05) COMP.
008900 PROCEDURE DIVISION.
009000 0000-MAINLINE.
009100     STOP RUN.
