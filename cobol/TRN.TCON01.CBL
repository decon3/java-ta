000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TCON01.
000300 AUTHOR.        D.THOMAS.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  02/06/1984.
000600 DATE-COMPILED. 02/06/1984.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  TCON01 - TRADE CONTRACT (FILL / CONTRACT NOTE) LAYOUT.
001100*  DESCRIBES ONE ROW OF THE NIGHTLY CONTRACT-NOTE FEED - ONE FILL
001200*  (BUY OR SELL) AGAINST A TRADE.  FILLS ARE GROUPED BY TRADE-ID
001300*  ON THE FEED AND MUST BE PROCESSED IN ASCENDING CONTRACT-ID
001400*  ORDER WITHIN A TRADE - SEE TRNPOST 3000-PROCESS-CONTRACT-FILE.
001500*  CONTRACT-CHARGES IS FILLED IN BY TRNCALC BEFORE THIS FILE IS
001600*  HANDED TO TRNPOST FOR POSTING.
001700*****************************************************************
001800*  CHANGE LOG.
001900*----------------------------------------------------------------
002000*  DATE       BY    TICKET    DESCRIPTION
002100*----------------------------------------------------------------
002200*  02/06/84   DST    N/A      ORIGINAL LAYOUT - CARRIED OVER FROM
002300*                             THE ACCOUNT-MASTER-POSITION FEED
002400*                             SKELETON, RECUT FOR TRADE FILLS.
002500*  11/02/86   DST    RQ-0219  ADDED CONTRACT-IS-INTRADAY - PRIOR
002600*                             RELEASE ASSUMED DELIVERY ONLY.
002700*  06/19/89   SHR    RQ-0447  WIDENED CONTRACT-AVG-PRICE TO 7
002800*                             INTEGER DIGITS - THIN-STOCK FILLS
002900*                             WERE TRUNCATING ABOVE 999999.99.
003000*  02/08/93   SHR    RQ-0602  ADDED CONTRACT-SETTLE-DATE OVERLAY
003100*                             FOR THE T+2 SETTLEMENT TRACKING RUN.
003200*  12/30/98   MOK    Y2K-014  CONTRACT-DATE AND SETTLE-DATE
003300*                             EXPANDED TO FULL CCYY - CENTURY
003400*                             WINDOW WAS HARD-CODED 19 BEFORE THIS.
003500*  07/11/01   PSI    RQ-0918  ADDED CONTRACT-EXCH-OVERLAY CARRYING
003600*                             THE EXCHANGE ORDER/TRADE NUMBER PAIR
003700*                             OFF THE BROKER'S RAW DEALER FEED.
003800*----------------------------------------------------------------
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM.
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500     SELECT TRADE-CONTRACT-FILE ASSIGN TO TCONFILE
004600         ORGANIZATION IS LINE SEQUENTIAL.
004700 DATA DIVISION.
004800 FILE SECTION.
004900 FD  TRADE-CONTRACT-FILE
005000     LABEL RECORDS ARE STANDARD.
005100 01  TCON-RECORD.
005200     05  TCON-RECORD-CODE           PIC X(03).
005300         88  TCON-TYPE-CONTRACT         VALUE 'TCN'.
005400     05  TCON-CONTRACT-ID           PIC 9(09).
005500     05  TCON-TRADE-ID              PIC 9(09).
005600     05  TCON-CONTRACT-DATE         PIC 9(08).
005700     05  TCON-CONTRACT-DATE-R REDEFINES
005800         TCON-CONTRACT-DATE.
005900         10  TCON-CDT-CCYY-DATE     PIC 9(04).
006000         10  TCON-CDT-MM-DATE       PIC 9(02).
006100         10  TCON-CDT-DD-DATE       PIC 9(02).
006200     05  TCON-DETAIL-1.
006300         10  TCON-CONTRACT-SIZE     PIC 9(07).
006400         10  TCON-AVG-PRICE         PIC S9(07)V9(02).
006500         10  TCON-TOTAL-PRICE       PIC S9(09)V9(02).
006600         10  TCON-CONTRACT-CHARGES  PIC S9(07)V9(02).
006700         10  TCON-IS-SALE-CODE      PIC X(01).
006800             88  TCON-IS-SALE           VALUE 'Y'.
006900             88  TCON-IS-PURCHASE        VALUE 'N'.
007000         10  TCON-IS-INTRADAY-CODE  PIC X(01).
007100             88  TCON-IS-INTRADAY       VALUE 'Y'.
007200             88  TCON-IS-DELIVERY       VALUE 'N'.
007300         10  FILLER                 PIC X(20).
007400     05  TCON-SETTLE-OVERLAY REDEFINES TCON-DETAIL-1.
007500         10  TCON-SETTLE-DATE       PIC 9(08).
007600         10  TCON-SETTLE-DATE-R REDEFINES TCON-SETTLE-DATE.
007700             15  TCON-STL-CCYY-DATE PIC 9(04).
007800             15  TCON-STL-MM-DATE   PIC 9(02).
007900             15  TCON-STL-DD-DATE   PIC 9(02).
008000         10  TCON-SETTLE-STATUS-CDE PIC X(01).
008100             88  TCON-SETTLED            VALUE 'S'.
008200             88  TCON-SETTLE-PENDING      VALUE 'P'.
008300             88  TCON-SETTLE-FAILED       VALUE 'F'.
008400         10  FILLER                 PIC X(29).
008500     05  TCON-EXCH-OVERLAY REDEFINES TCON-DETAIL-1.
008600         10  TCON-EXCH-ORDER-NUMBER PIC X(15).
008700         10  TCON-EXCH-TRADE-NUMBER PIC X(15).
008800         10  FILLER                 PIC X(12).
008900     05  FILLER                     PIC X(11).
009000 WORKING-STORAGE SECTION.
009100 01  TCON-CONTROL-COUNTERS.
009200     05  TCON-RECS-READ             PIC 9(07) COMP.
009300     05  TCON-RECS-PURCHASE         PIC 9(07) COMP.
009400     05  TCON-RECS-SALE             PIC 9(07) COMP.
009500 PROCEDURE DIVISION.
009600 0000-MAINLINE.
009700     STOP RUN.
