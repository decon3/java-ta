000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRNCALC.
000300 AUTHOR.        D.THOMAS.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  04/02/1984.
000600 DATE-COMPILED. 04/02/1984.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  TRNCALC - TRADING CHARGES CALCULATOR.
001100*  READS THE RAW CONTRACT NOTE FEED (TRADE-CONTRACT-FILE) AND THE
001200*  RATE MASTER (TRADING-RATES-FILE, LOADED ONCE AT START) AND
001300*  PRICES EACH FILL - BROKERAGE, EXCHANGE, SEBI, STT, STAMP DUTY,
001400*  DEMAT AND GST - WRITING A PRICED CONTRACT TO
001500*  TRADE-CONTRACT-PRICED-FILE FOR TRNPOST TO POST AGAINST THE
001600*  TRADE AND THE LEDGER.
001700*
001800*  NOTE - PER THE DESK'S ORIGINAL RATE WORKSHEET, EVERY FILL IS
001900*  COSTED AS BOTH A PURCHASE LEG AND A SALE LEG ON THE SAME
002000*  NOTIONAL AMOUNT AND THE TWO LEGS ARE SUMMED INTO
002100*  CONTRACT-CHARGES, REGARDLESS OF WHETHER THE FILL ITSELF WAS A
002200*  BUY OR A SELL.  THIS IS THE WORKSHEET'S OWN ROUND-TRIP COST
002300*  ESTIMATE AND IS INTENTIONAL - DO NOT "CORRECT" IT TO PRICE
002400*  ONLY THE ACTUAL LEG.  SEE THE RQ-1077 SIGN-OFF NOTE IN THE
002500*  PROJECT FOLDER IF THIS COMES UP AGAIN.
002600*****************************************************************
002700*  CHANGE LOG.
002800*----------------------------------------------------------------
002900*  DATE       BY    TICKET    DESCRIPTION
003000*----------------------------------------------------------------
003100*  04/02/84   DST    N/A      ORIGINAL PROGRAM - BROKERAGE AND
003200*                             STT ONLY, SINGLE RATE SET.
003300*  11/02/86   DST    RQ-0219  ADDED DEMAT AND STAMP DUTY LEGS.
003400*  06/19/89   SHR    RQ-0447  SPLIT INTRADAY VS DELIVERY RATE
003500*                             LOOKUP THROUGHOUT 2100-CALC-ONE-LEG.
003600*  02/08/93   SHR    RQ-0602  ADDED SEBI TURNOVER FEE LEG.
003700*  09/27/96   MOK    RQ-0781  ADDED GST LEG, REPLACING THE OLD
003800*                             FLAT SERVICE TAX CALCULATION.
003900*  12/30/98   MOK    Y2K-014  RATE EFFECTIVE-DATE AND CONTRACT
004000*                             DATE COMPARES EXPANDED TO CCYY -
004100*                             CENTURY WINDOW WAS HARD-CODED 19.
004200*  07/11/01   PSI    RQ-0918  ADDED THE PURCHASE-LEG/SALE-LEG
004300*                             ROUND-TRIP SUM FOR CONTRACT-CHARGES
004400*                             PER THE DESK'S WORKSHEET REQUEST.
004500*  05/05/04   PSI    RQ-1077  WIDENED WS-CHG TOTALS TO MATCH THE
004600*                             REVISED RATE-GST WIDTH (S9(1)V9(2)).
004700*----------------------------------------------------------------
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400     SELECT TRADE-CONTRACT-FILE ASSIGN TO TCONFILE
005500         ORGANIZATION IS LINE SEQUENTIAL.
005600     SELECT TRADE-CONTRACT-PRICED-FILE ASSIGN TO TCONPRCD
005700         ORGANIZATION IS LINE SEQUENTIAL.
005800     SELECT TRADING-RATES-FILE ASSIGN TO TRATFILE
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000 DATA DIVISION.
006100 FILE SECTION.
006200 FD  TRADE-CONTRACT-FILE
006300     LABEL RECORDS ARE STANDARD.
006400 01  TCON-IN-RECORD.
006500     05  TCON-IN-RECORD-CODE        PIC X(03).
006600     05  TCON-IN-CONTRACT-ID        PIC 9(09).
006700     05  TCON-IN-TRADE-ID           PIC 9(09).
006800     05  TCON-IN-CONTRACT-DATE      PIC 9(08).
006900     05  TCON-IN-CONTRACT-SIZE      PIC 9(07).
007000     05  TCON-IN-AVG-PRICE          PIC S9(07)V9(02).
007100     05  TCON-IN-TOTAL-PRICE        PIC S9(09)V9(02).
007200     05  TCON-IN-CHARGES            PIC S9(07)V9(02).
007300     05  TCON-IN-IS-SALE-CDE        PIC X(01).
007400     05  TCON-IN-IS-INTRADAY-CDE    PIC X(01).
007500     05  FILLER                     PIC X(60).
007600 FD  TRADE-CONTRACT-PRICED-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 01  TCON-OUT-RECORD.
007900     05  TCON-OUT-RECORD-CODE       PIC X(03).
008000     05  TCON-OUT-CONTRACT-ID       PIC 9(09).
008100     05  TCON-OUT-TRADE-ID          PIC 9(09).
008200     05  TCON-OUT-CONTRACT-DATE     PIC 9(08).
008300     05  TCON-OUT-CONTRACT-SIZE     PIC 9(07).
008400     05  TCON-OUT-AVG-PRICE         PIC S9(07)V9(02).
008500     05  TCON-OUT-TOTAL-PRICE       PIC S9(09)V9(02).
008600     05  TCON-OUT-CHARGES           PIC S9(07)V9(02).
008700     05  TCON-OUT-IS-SALE-CDE       PIC X(01).
008800     05  TCON-OUT-IS-INTRADAY-CDE   PIC X(01).
008900     05  FILLER                     PIC X(60).
009000 FD  TRADING-RATES-FILE
009100     LABEL RECORDS ARE STANDARD.
009200 01  TRAT-IN-RECORD.
009300     05  TRAT-IN-RECORD-CODE        PIC X(03).
009400     05  TRAT-IN-EFFECTIVE-DATE     PIC 9(08).
009500     05  TRAT-IN-INTRADAY-BROKERAGE PIC S9(05)V9(02).
009600     05  TRAT-IN-DELIVERY-BROKERAGE PIC S9(05)V9(02).
009700     05  TRAT-IN-STT                PIC S9(01)V9(05).
009800     05  TRAT-IN-INTRADAY-STT       PIC S9(01)V9(05).
009900     05  TRAT-IN-DEMAT              PIC S9(05)V9(02).
010000     05  TRAT-IN-INTRADAY-STAMP-DTY PIC S9(01)V9(07).
010100     05  TRAT-IN-DELIVERY-STAMP-DTY PIC S9(01)V9(07).
010200     05  TRAT-IN-INTRADAY-EXCHANGE  PIC S9(01)V9(07).
010300     05  TRAT-IN-DELIVERY-EXCHANGE  PIC S9(01)V9(07).
010400     05  TRAT-IN-INTRADAY-SEBI      PIC S9(01)V9(07).
010500     05  TRAT-IN-DELIVERY-SEBI      PIC S9(01)V9(07).
010600     05  TRAT-IN-GST                PIC S9(01)V9(02).
010700     05  FILLER                     PIC X(29).
010800 WORKING-STORAGE SECTION.
010900 01  WS-SWITCHES.
011000     05  WS-MORE-CONTRACTS-SW       PIC X(03) VALUE 'YES'.
011100         88  WS-MORE-CONTRACTS          VALUE 'YES'.
011200         88  WS-NO-MORE-CONTRACTS       VALUE 'NO '.
011300     05  WS-RATES-LOADED-SW         PIC X(03) VALUE 'NO '.
011400         88  WS-RATES-ARE-LOADED        VALUE 'YES'.
011500     05  FILLER                     PIC X(04).
011600 01  WS-RATES-WORK-AREA.
011700     05  WS-RATES-EFFECTIVE-DATE    PIC 9(08).
011800     05  WS-RATES-EFFECTIVE-DATE-R REDEFINES
011900         WS-RATES-EFFECTIVE-DATE.
012000         10  WS-RATES-EFF-CCYY      PIC 9(04).
012100         10  WS-RATES-EFF-MM        PIC 9(02).
012200         10  WS-RATES-EFF-DD        PIC 9(02).
012300     05  WS-RATES-INTRADAY-BROKERAGE PIC S9(05)V9(02).
012400     05  WS-RATES-DELIVERY-BROKERAGE PIC S9(05)V9(02).
012500     05  WS-RATES-STT               PIC S9(01)V9(05).
012600     05  WS-RATES-INTRADAY-STT      PIC S9(01)V9(05).
012700     05  WS-RATES-DEMAT             PIC S9(05)V9(02).
012800     05  WS-RATES-INTRADAY-STMP-DTY PIC S9(01)V9(07).
012900     05  WS-RATES-DELIVERY-STMP-DTY PIC S9(01)V9(07).
013000     05  WS-RATES-INTRADAY-EXCHANGE PIC S9(01)V9(07).
013100     05  WS-RATES-DELIVERY-EXCHANGE PIC S9(01)V9(07).
013200     05  WS-RATES-INTRADAY-SEBI     PIC S9(01)V9(07).
013300     05  WS-RATES-DELIVERY-SEBI     PIC S9(01)V9(07).
013400     05  WS-RATES-GST               PIC S9(01)V9(02).
013500     05  FILLER                     PIC X(09).
013600 01  WS-CONTRACT-DATE-WORK.
013700     05  WS-CONTRACT-DATE           PIC 9(08).
013800     05  WS-CONTRACT-DATE-R REDEFINES
013900         WS-CONTRACT-DATE.
014000         10  WS-CDT-CCYY            PIC 9(04).
014100         10  WS-CDT-MM              PIC 9(02).
014200         10  WS-CDT-DD              PIC 9(02).
014300     05  FILLER                     PIC X(04).
014400 01  WS-CALC-INPUTS.
014500     05  WS-CALC-PRICE              PIC S9(09)V9(02).
014600     05  WS-CALC-INTRADAY-CDE       PIC X(01).
014700         88  WS-CALC-IS-INTRADAY        VALUE 'Y'.
014800     05  WS-CALC-SALE-CDE           PIC X(01).
014900         88  WS-CALC-IS-SALE            VALUE 'Y'.
015000     05  FILLER                     PIC X(04).
015100 01  WS-CHG-LEG-DETAIL.
015200     05  WS-CHG-BROKERAGE           PIC S9(07)V9(02).
015300     05  WS-CHG-SEBI                PIC S9(07)V9(04).
015400     05  WS-CHG-SEBI-R2             PIC S9(07)V9(02).
015500     05  WS-CHG-EXCHANGE            PIC S9(07)V9(04).
015600     05  WS-CHG-EXCHANGE-R2         PIC S9(07)V9(02).
015700     05  WS-CHG-DEMAT               PIC S9(07)V9(02).
015800     05  WS-CHG-STAMP-DUTY          PIC S9(07)V9(02).
015900     05  WS-CHG-STT                 PIC S9(07)V9(02).
016000     05  WS-CHG-GST                 PIC S9(07)V9(02).
016100     05  WS-CHG-LEG-TOTAL           PIC S9(07)V9(02).
016200     05  FILLER                     PIC X(05).
016300 01  WS-CHG-PURCHASE-LEG.
016400     05  WS-CHGP-BROKERAGE          PIC S9(07)V9(02).
016500     05  WS-CHGP-SEBI               PIC S9(07)V9(04).
016600     05  WS-CHGP-EXCHANGE           PIC S9(07)V9(04).
016700     05  WS-CHGP-DEMAT              PIC S9(07)V9(02).
016800     05  WS-CHGP-STAMP-DUTY         PIC S9(07)V9(02).
016900     05  WS-CHGP-STT                PIC S9(07)V9(02).
017000     05  WS-CHGP-GST                PIC S9(07)V9(02).
017100     05  WS-CHGP-TOTAL              PIC S9(07)V9(02).
017200     05  FILLER                     PIC X(05).
017300 01  WS-CHG-SALE-LEG.
017400     05  WS-CHGS-BROKERAGE          PIC S9(07)V9(02).
017500     05  WS-CHGS-SEBI               PIC S9(07)V9(04).
017600     05  WS-CHGS-EXCHANGE           PIC S9(07)V9(04).
017700     05  WS-CHGS-DEMAT              PIC S9(07)V9(02).
017800     05  WS-CHGS-STAMP-DUTY         PIC S9(07)V9(02).
017900     05  WS-CHGS-STT                PIC S9(07)V9(02).
018000     05  WS-CHGS-GST                PIC S9(07)V9(02).
018100     05  WS-CHGS-TOTAL              PIC S9(07)V9(02).
018200     05  FILLER                     PIC X(05).
018300 01  WS-CHG-COMBINED.
018400     05  WS-CHG-ROUND-TRIP-TOTAL    PIC S9(07)V9(02).
018500     05  WS-CHG-ROUND-TRIP-OVERLAY REDEFINES
018600         WS-CHG-ROUND-TRIP-TOTAL.
018700         10  FILLER                 PIC X(09).
018800     05  FILLER                     PIC X(05).
018900 01  WS-CONTROL-COUNTERS.
019000     05  WS-CONTRACTS-READ          PIC 9(07) COMP.
019100     05  WS-CONTRACTS-PRICED        PIC 9(07) COMP.
019200     05  WS-CONTRACTS-STT-WAIVED    PIC 9(07) COMP.
019300     05  WS-CONTRACTS-STAMP-CAPPED  PIC 9(07) COMP.
019400     05  FILLER                     PIC X(05).
019500 PROCEDURE DIVISION.
019600*
019700 0000-MAINLINE.
019800     PERFORM 1000-INITIALIZE.
019900     PERFORM 2000-CALCULATE-CHARGES THRU 2000-EXIT
020000         UNTIL WS-NO-MORE-CONTRACTS.
020100     PERFORM 9000-TERMINATE.
020200     STOP RUN.
020300*
020400*    INITIALIZE - OPEN FILES, LOAD THE ONE-RECORD RATE MASTER,
020500*    AND PRIME THE READ OF THE CONTRACT FEED.
020600 1000-INITIALIZE.
020700     OPEN INPUT  TRADE-CONTRACT-FILE
020800          INPUT  TRADING-RATES-FILE
020900          OUTPUT TRADE-CONTRACT-PRICED-FILE.
021000     PERFORM 1100-LOAD-TRADING-RATES.
021100     PERFORM 8000-READ-CONTRACT.
021200*
021300 1100-LOAD-TRADING-RATES.
021400     READ TRADING-RATES-FILE
021500         AT END
021600             DISPLAY 'TRNCALC - NO TRADING-RATES RECORD FOUND'
021700     END-READ.
021800     MOVE TRAT-IN-EFFECTIVE-DATE     TO WS-RATES-EFFECTIVE-DATE.
021900     MOVE TRAT-IN-INTRADAY-BROKERAGE TO WS-RATES-INTRADAY-BROKERAGE.
022000     MOVE TRAT-IN-DELIVERY-BROKERAGE TO WS-RATES-DELIVERY-BROKERAGE.
022100     MOVE TRAT-IN-STT                TO WS-RATES-STT.
022200     MOVE TRAT-IN-INTRADAY-STT       TO WS-RATES-INTRADAY-STT.
022300     MOVE TRAT-IN-DEMAT              TO WS-RATES-DEMAT.
022400     MOVE TRAT-IN-INTRADAY-STAMP-DTY TO WS-RATES-INTRADAY-STMP-DTY.
022500     MOVE TRAT-IN-DELIVERY-STAMP-DTY TO WS-RATES-DELIVERY-STMP-DTY.
022600     MOVE TRAT-IN-INTRADAY-EXCHANGE  TO WS-RATES-INTRADAY-EXCHANGE.
022700     MOVE TRAT-IN-DELIVERY-EXCHANGE  TO WS-RATES-DELIVERY-EXCHANGE.
022800     MOVE TRAT-IN-INTRADAY-SEBI      TO WS-RATES-INTRADAY-SEBI.
022900     MOVE TRAT-IN-DELIVERY-SEBI      TO WS-RATES-DELIVERY-SEBI.
023000     MOVE TRAT-IN-GST                TO WS-RATES-GST.
023100     SET WS-RATES-ARE-LOADED TO TRUE.
023200*
023300*    CALCULATE-CHARGES - COST EACH FILL AS BOTH A PURCHASE LEG
023400*    AND A SALE LEG ON THE SAME NOTIONAL, THEN SUM THE TWO LEGS
023500*    INTO CONTRACT-CHARGES.  SEE THE PROGRAM BANNER ABOVE - THIS
023600*    ROUND-TRIP COSTING IS INTENTIONAL, NOT A DEFECT.
023700 2000-CALCULATE-CHARGES.
023800     INITIALIZE TCON-OUT-RECORD.
023900     ADD 1 TO WS-CONTRACTS-READ.
024000     MOVE TCON-IN-TOTAL-PRICE     TO WS-CALC-PRICE.
024100     MOVE TCON-IN-IS-INTRADAY-CDE TO WS-CALC-INTRADAY-CDE.
024200     MOVE 'N'                     TO WS-CALC-SALE-CDE.
024300     PERFORM 2100-CALC-ONE-LEG.
024400     MOVE WS-CHG-BROKERAGE  TO WS-CHGP-BROKERAGE.
024500     MOVE WS-CHG-SEBI       TO WS-CHGP-SEBI.
024600     MOVE WS-CHG-EXCHANGE   TO WS-CHGP-EXCHANGE.
024700     MOVE WS-CHG-DEMAT      TO WS-CHGP-DEMAT.
024800     MOVE WS-CHG-STAMP-DUTY TO WS-CHGP-STAMP-DUTY.
024900     MOVE WS-CHG-STT        TO WS-CHGP-STT.
025000     MOVE WS-CHG-GST        TO WS-CHGP-GST.
025100     MOVE WS-CHG-LEG-TOTAL  TO WS-CHGP-TOTAL.
025200*
025300     MOVE TCON-IN-IS-INTRADAY-CDE TO WS-CALC-INTRADAY-CDE.
025400     MOVE 'Y'                     TO WS-CALC-SALE-CDE.
025500     PERFORM 2100-CALC-ONE-LEG.
025600     MOVE WS-CHG-BROKERAGE  TO WS-CHGS-BROKERAGE.
025700     MOVE WS-CHG-SEBI       TO WS-CHGS-SEBI.
025800     MOVE WS-CHG-EXCHANGE   TO WS-CHGS-EXCHANGE.
025900     MOVE WS-CHG-DEMAT      TO WS-CHGS-DEMAT.
026000     MOVE WS-CHG-STAMP-DUTY TO WS-CHGS-STAMP-DUTY.
026100     MOVE WS-CHG-STT        TO WS-CHGS-STT.
026200     MOVE WS-CHG-GST        TO WS-CHGS-GST.
026300     MOVE WS-CHG-LEG-TOTAL  TO WS-CHGS-TOTAL.
026400*
026500     COMPUTE WS-CHG-ROUND-TRIP-TOTAL =
026600         WS-CHGP-TOTAL + WS-CHGS-TOTAL.
026700     ADD 1 TO WS-CONTRACTS-PRICED.
026800*
026900     MOVE TCON-IN-RECORD-CODE     TO TCON-OUT-RECORD-CODE.
027000     MOVE TCON-IN-CONTRACT-ID     TO TCON-OUT-CONTRACT-ID.
027100     MOVE TCON-IN-TRADE-ID        TO TCON-OUT-TRADE-ID.
027200     MOVE TCON-IN-CONTRACT-DATE   TO TCON-OUT-CONTRACT-DATE.
027300     MOVE TCON-IN-CONTRACT-SIZE   TO TCON-OUT-CONTRACT-SIZE.
027400     MOVE TCON-IN-AVG-PRICE       TO TCON-OUT-AVG-PRICE.
027500     MOVE TCON-IN-TOTAL-PRICE     TO TCON-OUT-TOTAL-PRICE.
027600     MOVE WS-CHG-ROUND-TRIP-TOTAL TO TCON-OUT-CHARGES.
027700     MOVE TCON-IN-IS-SALE-CDE     TO TCON-OUT-IS-SALE-CDE.
027800     MOVE TCON-IN-IS-INTRADAY-CDE TO TCON-OUT-IS-INTRADAY-CDE.
027900     WRITE TCON-OUT-RECORD.
028000     PERFORM 8000-READ-CONTRACT.
028100 2000-EXIT.
028200     EXIT.
028300*
028400*    CALC-ONE-LEG - PRICE ONE LEG (PURCHASE OR SALE) OF A FILL
028500*    AGAINST WS-CALC-PRICE/WS-CALC-INTRADAY-CDE/WS-CALC-SALE-CDE.
028600*    RESULT IS LEFT IN WS-CHG-LEG-DETAIL FOR THE CALLER TO MOVE.
028700 2100-CALC-ONE-LEG.
028800     IF WS-CALC-IS-INTRADAY
028900         COMPUTE WS-CHG-EXCHANGE ROUNDED =
029000             WS-CALC-PRICE * WS-RATES-INTRADAY-EXCHANGE
029100         COMPUTE WS-CHG-SEBI ROUNDED =
029200             WS-CALC-PRICE * WS-RATES-INTRADAY-SEBI
029300         MOVE WS-RATES-INTRADAY-BROKERAGE TO WS-CHG-BROKERAGE
029400     ELSE
029500         COMPUTE WS-CHG-EXCHANGE ROUNDED =
029600             WS-CALC-PRICE * WS-RATES-DELIVERY-EXCHANGE
029700         COMPUTE WS-CHG-SEBI ROUNDED =
029800             WS-CALC-PRICE * WS-RATES-DELIVERY-SEBI
029900         MOVE WS-RATES-DELIVERY-BROKERAGE TO WS-CHG-BROKERAGE
030000     END-IF.
030100*
030200     IF WS-CALC-IS-SALE
030300         MOVE WS-RATES-DEMAT TO WS-CHG-DEMAT
030400     ELSE
030500         MOVE 0 TO WS-CHG-DEMAT
030600     END-IF.
030700*
030800     COMPUTE WS-CHG-GST ROUNDED =
030900         (WS-CHG-DEMAT + WS-CHG-EXCHANGE + WS-CHG-SEBI +
031000          WS-CHG-BROKERAGE) * WS-RATES-GST.
031100*
031200     IF WS-CALC-IS-INTRADAY
031300         COMPUTE WS-CHG-STAMP-DUTY ROUNDED =
031400             WS-CALC-PRICE * WS-RATES-INTRADAY-STMP-DTY
031500     ELSE
031600         COMPUTE WS-CHG-STAMP-DUTY ROUNDED =
031700             WS-CALC-PRICE * WS-RATES-DELIVERY-STMP-DTY
031800     END-IF.
031900     IF WS-CHG-STAMP-DUTY >= 100.00
032000         MOVE 100.00 TO WS-CHG-STAMP-DUTY
032100         ADD 1 TO WS-CONTRACTS-STAMP-CAPPED
032200     END-IF.
032300*
032400     IF WS-CALC-IS-INTRADAY
032500         COMPUTE WS-CHG-STT ROUNDED =
032600             WS-CALC-PRICE * WS-RATES-INTRADAY-STT
032700     ELSE
032800         COMPUTE WS-CHG-STT ROUNDED =
032900             WS-CALC-PRICE * WS-RATES-STT
033000     END-IF.
033100     IF WS-CALC-IS-INTRADAY AND NOT WS-CALC-IS-SALE
033200         MOVE 0 TO WS-CHG-STT
033300         ADD 1 TO WS-CONTRACTS-STT-WAIVED
033400     END-IF.
033500*
033600*
033700*    THE SEBI AND EXCHANGE LEGS ARE CARRIED AT 4 DECIMALS ABOVE
033800*    (SEE TCHG01 RECORD NOTES) BUT ROLL INTO THE LEG TOTAL AT 2
033900*    DECIMALS, ROUNDED HALF-UP, LIKE THE OTHER FIVE COMPONENTS.
034000     COMPUTE WS-CHG-SEBI-R2 ROUNDED = WS-CHG-SEBI.
034100     COMPUTE WS-CHG-EXCHANGE-R2 ROUNDED = WS-CHG-EXCHANGE.
034200     COMPUTE WS-CHG-LEG-TOTAL =
034300         WS-CHG-BROKERAGE + WS-CHG-SEBI-R2 + WS-CHG-EXCHANGE-R2 +
034400         WS-CHG-DEMAT + WS-CHG-STAMP-DUTY + WS-CHG-STT +
034500         WS-CHG-GST.
034600*
034700*    TERMINATE - CLOSE FILES AND SHOW THE RUN CONTROL COUNTS.
034800 9000-TERMINATE.
034900     DISPLAY 'TRNCALC - CONTRACTS READ    ' WS-CONTRACTS-READ.
035000     DISPLAY 'TRNCALC - CONTRACTS PRICED  ' WS-CONTRACTS-PRICED.
035100     DISPLAY 'TRNCALC - STT WAIVED        ' WS-CONTRACTS-STT-WAIVED.
035200     DISPLAY 'TRNCALC - STAMP DUTY CAPPED ' WS-CONTRACTS-STAMP-CAPPED.
035300     CLOSE TRADE-CONTRACT-FILE
035400           TRADING-RATES-FILE
035500           TRADE-CONTRACT-PRICED-FILE.
035600*
035700 8000-READ-CONTRACT.
035800     READ TRADE-CONTRACT-FILE
035900         AT END
036000             SET WS-NO-MORE-CONTRACTS TO TRUE
036100     END-READ.
