000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRAT01.
000300 AUTHOR.        D.THOMAS.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  03/14/1984.
000600 DATE-COMPILED. 03/14/1984.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  TRAT01 - TRADING RATES CONFIGURATION LAYOUT.
001100*  DESCRIBES THE ONE-RECORD RATE MASTER LOADED ONCE AT THE START
001200*  OF THE NIGHTLY TRADING-ACCOUNT BATCH.  HOLDS THE STATUTORY AND
001300*  BROKERAGE RATE TABLE (BROKERAGE, STT, DEMAT, STAMP DUTY,
001400*  EXCHANGE, SEBI, GST) USED BY TRNCALC TO PRICE EACH FILL.
001500*  THIS MEMBER IS DOCUMENTATION ONLY - SEE TRNCALC FOR THE FD
001600*  AND WORKING-STORAGE COPY ACTUALLY COMPILED INTO THE JOB.
001700*****************************************************************
001800*  CHANGE LOG.
001900*----------------------------------------------------------------
002000*  DATE       BY    TICKET    DESCRIPTION
002100*----------------------------------------------------------------
002200*  03/14/84   DST    N/A      ORIGINAL LAYOUT - FLAT BROKERAGE
002300*                             AND STT RATE FIELDS ONLY.
002400*  11/02/86   DST    RQ-0219  ADDED DEMAT AND STAMP DUTY RATES
002500*                             PER EXCHANGE CIRCULAR.
002600*  06/19/89   SHR    RQ-0447  SPLIT INTRADAY VS DELIVERY RATES -
002700*                             SINGLE RATE SET NO LONGER VALID.
002800*  02/08/93   SHR    RQ-0602  ADDED SEBI TURNOVER FEE RATES.
002900*  09/27/96   MOK    RQ-0781  ADDED GST RATE, REPLACING THE OLD
003000*                             SERVICE TAX RATE FIELD.
003100*  12/30/98   MOK    Y2K-014  EFFECTIVE-DATE EXPANDED TO CC/YY -
003200*                             CENTURY WINDOW WAS HARD-CODED 19.
003300*  07/11/01   PSI    RQ-0918  ADDED LAST-CHANGE AUDIT OVERLAY FOR
003400*                             THE ONLINE RATE MAINTENANCE SCREEN.
003500*  05/05/04   PSI    RQ-1077  WIDENED RATE-GST TO PIC S9(1)V9(2) -
003600*                             18 PERCENT GST DID NOT FIT S9V99.
003700*  05/05/04   PSI    RQ-1077  KEPT TRAT-LEGACY-OVERLAY SO THE OLD
003800*                             PRE-89 FLAT-RATE TAPES BRANCH STILL
003900*                             SENDS US CAN BE READ WITHOUT A CONVERT.
004000*----------------------------------------------------------------
004100 ENVIRONMENT DIVISION.
004200 CONFIGURATION SECTION.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT TRADING-RATES-FILE ASSIGN TO TRATFILE
004800         ORGANIZATION IS LINE SEQUENTIAL.
004900 DATA DIVISION.
005000 FILE SECTION.
005100 FD  TRADING-RATES-FILE
005200     LABEL RECORDS ARE STANDARD.
005300 01  TRAT-RECORD.
005400     05  TRAT-RECORD-CODE           PIC X(03).
005500         88  TRAT-TYPE-RATES            VALUE 'RAT'.
005600     05  TRAT-EFFECTIVE-DATE        PIC 9(08).
005700     05  TRAT-EFFECTIVE-DATE-R REDEFINES
005800         TRAT-EFFECTIVE-DATE.
005900         10  TRAT-EFF-CCYY-DATE     PIC 9(04).
006000         10  TRAT-EFF-MM-DATE       PIC 9(02).
006100         10  TRAT-EFF-DD-DATE       PIC 9(02).
006200     05  TRAT-DETAIL-1.
006300         10  TRAT-INTRADAY-BROKERAGE PIC S9(05)V9(02).
006400         10  TRAT-DELIVERY-BROKERAGE PIC S9(05)V9(02).
006500         10  TRAT-STT               PIC S9(01)V9(05).
006600         10  TRAT-INTRADAY-STT      PIC S9(01)V9(05).
006700         10  TRAT-DEMAT             PIC S9(05)V9(02).
006800         10  TRAT-INTRADAY-STAMP-DUTY PIC S9(01)V9(07).
006900         10  TRAT-DELIVERY-STAMP-DUTY PIC S9(01)V9(07).
007000         10  TRAT-INTRADAY-EXCHANGE PIC S9(01)V9(07).
007100         10  TRAT-DELIVERY-EXCHANGE PIC S9(01)V9(07).
007200         10  TRAT-INTRADAY-SEBI     PIC S9(01)V9(07).
007300         10  TRAT-DELIVERY-SEBI     PIC S9(01)V9(07).
007400         10  TRAT-GST               PIC S9(01)V9(02).
007500         10  FILLER                 PIC X(20).
007600     05  TRAT-AUDIT-OVERLAY REDEFINES TRAT-DETAIL-1.
007700         10  TRAT-LAST-CHANGE-DATE  PIC 9(08).
007800         10  TRAT-LAST-CHANGE-USER  PIC X(08).
007900         10  TRAT-LAST-CHANGE-TICKET PIC X(07).
008000         10  FILLER                 PIC X(58).
008100     05  TRAT-LEGACY-OVERLAY REDEFINES TRAT-DETAIL-1.
008200         10  TRAT-LEG-FLAT-BROKERAGE PIC S9(05)V9(02).
008300         10  TRAT-LEG-FLAT-STT      PIC S9(01)V9(05).
008400         10  FILLER                 PIC X(72).
008500     05  FILLER                     PIC X(09).
008600 WORKING-STORAGE SECTION.
008700 01  TRAT-CONTROL-COUNTERS.
008800     05  TRAT-RECS-READ             PIC 9(05) COMP.
008900 PROCEDURE DIVISION.
009000 0000-MAINLINE.
009100     STOP RUN.
