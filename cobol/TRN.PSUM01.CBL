000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PSUM01.
000300 AUTHOR.        M.OKONKWO.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  03/02/1984.
000600 DATE-COMPILED. 03/02/1984.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  PSUM01 - PERIOD SUMMARY REPORT LAYOUT.
001100*  ONE OUTPUT LINE PER REQUESTED FROM/TO PERIOD - THE LEDGER
001200*  ROLL-UP PRODUCED BY TRNPOST 7000-BUILD-PERIOD-SUMMARY.  OPENING
001300*  AND CLOSING BALANCES, CAPITAL MOVED, INVESTED BALANCE AND NET
001400*  P&L (GROSS-PROFIT + GROSS-LOSS, THE LATTER STORED NEGATIVE).
001500*****************************************************************
001600*  CHANGE LOG.
001700*----------------------------------------------------------------
001800*  DATE       BY    TICKET    DESCRIPTION
001900*----------------------------------------------------------------
002000*  03/02/84   MOK    N/A      ORIGINAL LAYOUT.
002100*  11/02/86   DST    RQ-0219  ADDED SUM-WINNING-TRADES AND
002200*                             SUM-LOSING-TRADES COUNTS.
002300*  06/19/89   SHR    RQ-0447  SPLIT SUM-CAPITAL-IN AND
002400*                             SUM-CAPITAL-OUT - PRIOR RELEASE
002500*                             NETTED THEM AND LOST THE SIGN.
002600*  02/08/93   SHR    RQ-0602  ADDED SUM-INVESTED FIELD.
002700*  12/30/98   MOK    Y2K-014  SUM-FROM-DATE/SUM-TO-DATE EXPANDED
002800*                             TO FULL CCYY - CENTURY WINDOW WAS
002900*                             HARD-CODED 19 BEFORE THIS RELEASE.
003000*  07/11/01   PSI    RQ-0918  ADDED PRINT-LINE DETAIL SEGMENT FOR
003100*                             THE OPERATOR'S HARD-COPY SUMMARY
003200*                             REPORT - PRIOR RELEASE PUNCHED THE
003300*                             RAW RECORD ONLY, NO PRINT IMAGE.
003400*----------------------------------------------------------------
003500 ENVIRONMENT DIVISION.
003600 CONFIGURATION SECTION.
003700 SPECIAL-NAMES.
003800     C01 IS TOP-OF-FORM.
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT PERIOD-SUMMARY-REPORT ASSIGN TO PSUMRPT
004200         ORGANIZATION IS LINE SEQUENTIAL.
004300 DATA DIVISION.
004400 FILE SECTION.
004500 FD  PERIOD-SUMMARY-REPORT
004600     LABEL RECORDS ARE STANDARD.
004700 01  PSUM-RECORD.
004800     05  PSUM-RECORD-CODE           PIC X(03).
004900         88  PSUM-TYPE-SUMMARY          VALUE 'PSM'.
005000     05  PSUM-FROM-DATE             PIC 9(08).
005100     05  PSUM-FROM-DATE-R REDEFINES
005200         PSUM-FROM-DATE.
005300         10  PSUM-FR-CCYY-DATE      PIC 9(04).
005400         10  PSUM-FR-MM-DATE        PIC 9(02).
005500         10  PSUM-FR-DD-DATE        PIC 9(02).
005600     05  PSUM-TO-DATE               PIC 9(08).
005700     05  PSUM-TO-DATE-R REDEFINES
005800         PSUM-TO-DATE.
005900         10  PSUM-TO-CCYY-DATE      PIC 9(04).
006000         10  PSUM-TO-MM-DATE        PIC 9(02).
006100         10  PSUM-TO-DD-DATE        PIC 9(02).
006200     05  PSUM-DETAIL-1.
006300         10  PSUM-OPENING-BAL       PIC S9(09)V9(02).
006400         10  PSUM-CLOSING-BAL       PIC S9(09)V9(02).
006500         10  PSUM-INVESTED          PIC S9(09)V9(02).
006600         10  PSUM-CAPITAL-IN        PIC S9(09)V9(02).
006700         10  PSUM-CAPITAL-OUT       PIC S9(09)V9(02).
006800         10  PSUM-GROSS-PROFIT      PIC S9(09)V9(02).
006900         10  PSUM-GROSS-LOSS        PIC S9(09)V9(02).
007000         10  PSUM-WINNING-TRADES    PIC 9(05).
007100         10  PSUM-LOSING-TRADES     PIC 9(05).
007200         10  FILLER                 PIC X(15).
007300     05  PSUM-PRINT-LINE-OVERLAY REDEFINES PSUM-DETAIL-1.
007400         10  PSUM-PL-NET-PNL        PIC S9(09)V9(02).
007500         10  PSUM-PL-PRINT-FLAG-CDE PIC X(01).
007600             88  PSUM-PL-PRINTED        VALUE 'Y'.
007700             88  PSUM-PL-PENDING        VALUE 'N'.
007800         10  FILLER                 PIC X(73).
007900     05  FILLER                     PIC X(10).
008000 WORKING-STORAGE SECTION.
008100 01  PSUM-CONTROL-COUNTERS.
008200     05  PSUM-PERIODS-BUILT         PIC 9(05) COMP.
008300 PROCEDURE DIVISION.
008400 0000-MAINLINE.
008500     STOP RUN.
