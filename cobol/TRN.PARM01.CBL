000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    PARM01.
000300 AUTHOR.        P.SINGH.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  07/11/2001.
000600 DATE-COMPILED. 07/11/2001.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  PARM01 - RUN-PARM CONTROL CARD LAYOUT.
001100*  ONE CONTROL CARD READ ONCE AT THE START OF TRNPOST, GIVING THE
001200*  FROM/TO REPORTING DATES FOR THE PERIOD SUMMARY AND TRADE STATS
001300*  RUNS - SEE TRNPOST 1000-READ-RUN-PARM.  ADDED WHEN THE DESK
001400*  ASKED FOR SHORTER-THAN-A-MONTH STATS RUNS - PRIOR RELEASE HAD
001500*  THE FROM/TO DATES HARD-CODED IN THE JCL SYSIN.
001600*****************************************************************
001700*  CHANGE LOG.
001800*----------------------------------------------------------------
001900*  DATE       BY    TICKET    DESCRIPTION
002000*----------------------------------------------------------------
002100*  07/11/01   PSI    RQ-0918  ORIGINAL LAYOUT.
002200*  05/05/04   PSI    RQ-1077  ADDED PARM-RUN-MODE-CD SO A SINGLE
002300*                             RUN CAN DO CHARGES-ONLY, POST-ONLY,
002400*                             OR BOTH WITHOUT TWO SEPARATE JOBS.
002500*----------------------------------------------------------------
002600 ENVIRONMENT DIVISION.
002700 CONFIGURATION SECTION.
002800 SPECIAL-NAMES.
002900     C01 IS TOP-OF-FORM.
003000 INPUT-OUTPUT SECTION.
003100 FILE-CONTROL.
003200     SELECT RUN-PARM-FILE ASSIGN TO PARMFILE
003300         ORGANIZATION IS LINE SEQUENTIAL.
003400 DATA DIVISION.
003500 FILE SECTION.
003600 FD  RUN-PARM-FILE
003700     LABEL RECORDS ARE STANDARD.
003800 01  PARM-RECORD.
003900     05  PARM-RECORD-CODE           PIC X(03).
004000         88  PARM-TYPE-RUN-PARM         VALUE 'RUN'.
004100     05  PARM-FROM-DATE             PIC 9(08).
004200     05  PARM-FROM-DATE-R REDEFINES
004300         PARM-FROM-DATE.
004400         10  PARM-FR-CCYY-DATE      PIC 9(04).
004500         10  PARM-FR-MM-DATE        PIC 9(02).
004600         10  PARM-FR-DD-DATE        PIC 9(02).
004700     05  PARM-TO-DATE               PIC 9(08).
004800     05  PARM-TO-DATE-R REDEFINES
004900         PARM-TO-DATE.
005000         10  PARM-TO-CCYY-DATE      PIC 9(04).
005100         10  PARM-TO-MM-DATE        PIC 9(02).
005200         10  PARM-TO-DD-DATE        PIC 9(02).
005300     05  PARM-RUN-MODE-CD           PIC X(01).
005400         88  PARM-RUN-CHARGES-ONLY      VALUE 'C'.
005500         88  PARM-RUN-POST-ONLY         VALUE 'P'.
005600         88  PARM-RUN-BOTH              VALUE 'B'.
005700     05  PARM-RUN-MODE-OVERLAY REDEFINES PARM-RUN-MODE-CD.
005800         10  PARM-RM-LEGACY-CD      PIC X(01).
005900             88  PARM-RM-LEGACY-BOTH    VALUE ' '.
006000     05  FILLER                     PIC X(37).
006100 WORKING-STORAGE SECTION.
006200 01  PARM-CONTROL-COUNTERS.
006300     05  PARM-CARDS-READ            PIC 9(03) COMP.
006400 PROCEDURE DIVISION.
006500 0000-MAINLINE.
006600     STOP RUN.
