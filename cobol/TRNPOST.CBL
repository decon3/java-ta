000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    TRNPOST.
000300 AUTHOR.        S.HARRISON.
000400 INSTALLATION.  DST SYSTEMS INC.
000500 DATE-WRITTEN.  02/27/1984.
000600 DATE-COMPILED. 02/27/1984.
000700 SECURITY.      COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800*
000900*****************************************************************
001000*  TRNPOST - TRADE POSTING, LEDGER AND PERFORMANCE REPORTING RUN.
001100*  READS THE PRICED CONTRACT FEED (TRADE-CONTRACT-PRICED-FILE, AS
001200*  COSTED BY TRNCALC) AND THE TRADE-HEADER FILE (RISK-SIZING PLAN
001300*  PLUS PYRAMID/ADDITIONAL SCALE-IN REQUESTS), POSTS EACH FILL TO
001400*  THE CASH LEDGER, ROLLS UP EVERY TRADE'S POSITION AND P&L, AND
001500*  PRODUCES THE TRADE ROLL-UP, PERIOD SUMMARY AND TRADE STATS
001600*  REPORTS FOR THE RUN'S FROM/TO WINDOW GIVEN ON THE RUN-PARM CARD.
001700*  THIS SHOP RUNS GNUCOBOL WITH NO ISAM SUPPORT SO THE TRADE AND
001800*  LEDGER WORK AREAS ARE HELD AS IN-MEMORY TABLES AND SEARCHED
001900*  LINEARLY - SEE 3100-FIND-OR-CREATE-TRADE AND 3310-FIND-LEDGER-
002000*  ENTRY.  THE LEDGER FILE ITSELF IS REWRITTEN IN FULL EACH RUN -
002100*  SEE 6000-REWRITE-LEDGER-FILE.
002200*****************************************************************
002300*  CHANGE LOG.
002400*----------------------------------------------------------------
002500*  DATE       BY    TICKET    DESCRIPTION
002600*----------------------------------------------------------------
002700*  02/27/84   SHR    N/A      ORIGINAL PROGRAM - CONTRACT POSTING
002800*                             AND TRADE ROLL-UP ONLY, NO LEDGER.
002900*  11/02/86   DST    RQ-0219  ADDED THE CASH LEDGER POST (3300-
003000*                             POST-FILL-TO-LEDGER) AND THE PERIOD
003100*                             SUMMARY REPORT.
003200*  06/19/89   SHR    RQ-0447  ADDED PYRAMID AND ADDITIONAL-POSITION
003300*                             SCALE-IN SIZING OFF THE TRADE-HEADER
003400*                             REQUEST SEGMENTS - SEE 4300/4400.
003500*  02/08/93   SHR    RQ-0602  ADDED THE TRADE STATS REPORT AND THE
003600*                             WIN/LOSS STREAK CALCULATION.
003700*  09/27/96   MOK    RQ-0781  ESTIMATE-COST-OF-TRADE (4900) NOW
003800*                             LOADS TRADING-RATES-FILE INSTEAD OF
003900*                             THE FLAT 20.00 BROKERAGE THIS RUN
004000*                             USED TO ASSUME FOR SCALE-IN SIZING.
004100*  12/30/98   MOK    Y2K-014  ALL WORKING DATES EXPANDED TO FULL
004200*                             CCYY - CENTURY WINDOW WAS HARD-CODED
004300*                             19 IN THE OLD DAY-INCREMENT TABLE.
004400*  07/11/01   PSI    RQ-0918  ADDED THE RUN-PARM CARD (1000-READ-
004500*                             RUN-PARM) SO A SHORTER-THAN-A-MONTH
004600*                             STATS WINDOW NO LONGER NEEDS A JCL
004700*                             SYSIN CHANGE - SEE PARM01.
004800*  05/05/04   PSI    RQ-1077  NOTE - STAT-WIN-RATIO REMAINS INTEGER
004900*                             DIVISION PER THE DESK'S RQ-0918 SIGN-
005000*                             OFF.  DO NOT "FIX" THIS - SEE TSTA01.
005100*----------------------------------------------------------------
005200 ENVIRONMENT DIVISION.
005300 CONFIGURATION SECTION.
005400 SPECIAL-NAMES.
005500     C01 IS TOP-OF-FORM.
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT TRADE-CONTRACT-PRICED-FILE ASSIGN TO TCONPRCD
005900         ORGANIZATION IS LINE SEQUENTIAL.
006000     SELECT TRADE-HEADER-FILE ASSIGN TO THDRFILE
006100         ORGANIZATION IS LINE SEQUENTIAL.
006200     SELECT TRADING-RATES-FILE ASSIGN TO TRATFILE
006300         ORGANIZATION IS LINE SEQUENTIAL.
006400     SELECT ACCOUNT-LEDGER-FILE ASSIGN TO ACCTFILE
006500         ORGANIZATION IS LINE SEQUENTIAL.
006600     SELECT RUN-PARM-FILE ASSIGN TO PARMFILE
006700         ORGANIZATION IS LINE SEQUENTIAL.
006800     SELECT TRADE-ROLLUP-REPORT ASSIGN TO TRLPRPT
006900         ORGANIZATION IS LINE SEQUENTIAL.
007000     SELECT PERIOD-SUMMARY-REPORT ASSIGN TO PSUMRPT
007100         ORGANIZATION IS LINE SEQUENTIAL.
007200     SELECT TRADE-STATS-REPORT ASSIGN TO TSTARPT
007300         ORGANIZATION IS LINE SEQUENTIAL.
007400 DATA DIVISION.
007500 FILE SECTION.
007600 FD  TRADE-CONTRACT-PRICED-FILE
007700     LABEL RECORDS ARE STANDARD.
007800 01  TCON-RECORD.
007900     05  TCON-RECORD-CODE           PIC X(03).
008000     05  TCON-CONTRACT-ID           PIC 9(09).
008100     05  TCON-TRADE-ID              PIC 9(09).
008200     05  TCON-CONTRACT-DATE         PIC 9(08).
008300     05  TCON-CONTRACT-SIZE         PIC 9(07).
008400     05  TCON-AVG-PRICE             PIC S9(07)V9(02).
008500     05  TCON-TOTAL-PRICE           PIC S9(09)V9(02).
008600     05  TCON-CONTRACT-CHARGES      PIC S9(07)V9(02).
008700     05  TCON-IS-SALE-CODE          PIC X(01).
008800         88  TCON-IS-SALE               VALUE 'Y'.
008900         88  TCON-IS-PURCHASE           VALUE 'N'.
009000     05  TCON-IS-INTRADAY-CODE      PIC X(01).
009100         88  TCON-IS-INTRADAY           VALUE 'Y'.
009200         88  TCON-IS-DELIVERY           VALUE 'N'.
009300     05  FILLER                     PIC X(60).
009400 FD  TRADE-HEADER-FILE
009500     LABEL RECORDS ARE STANDARD.
009600 01  THDR-RECORD.
009700     05  THDR-RECORD-CODE           PIC X(03).
009800         88  THDR-TYPE-PLAN             VALUE 'PLN'.
009900         88  THDR-TYPE-PYRAMID          VALUE 'PYR'.
010000         88  THDR-TYPE-ADDITIONAL       VALUE 'ADD'.
010100     05  THDR-TRADE-ID              PIC 9(09).
010200     05  THDR-TRADE-SYMBOL          PIC X(12).
010300     05  THDR-DETAIL-1.
010400         10  THDR-TRADE-CAPITAL     PIC S9(09)V9(02).
010500         10  THDR-PCT-CAPITAL-RISKED PIC S9(03)V9(02).
010600         10  THDR-BUY-RANGE-LOW     PIC S9(07)V9(02).
010700         10  THDR-BUY-RANGE-HIGH    PIC S9(07)V9(02).
010800         10  THDR-STOP-LOSS         PIC S9(07)V9(02).
010900         10  THDR-PLANNED-POSITION  PIC 9(07).
011000         10  THDR-CURRENT-PRICE     PIC S9(07)V9(02).
011100         10  THDR-POSITION          PIC S9(07).
011200         10  THDR-UNFILLED-POSITION PIC S9(07).
011300         10  FILLER                 PIC X(19).
011400     05  THDR-DETAIL-2 REDEFINES THDR-DETAIL-1.
011500         10  THDR-PYR-CURRENT-COST  PIC S9(09)V9(02).
011600         10  THDR-PYR-CURRENT-POSN  PIC S9(07).
011700         10  THDR-PYR-AVG-BUY-PRICE PIC S9(07)V9(02).
011800         10  THDR-PYR-PRICE         PIC S9(07)V9(02).
011900         10  THDR-PYR-NEW-STOPLOSS  PIC S9(07)V9(02).
012000         10  THDR-PYR-PCT-LOCK-IN   PIC S9(03)V9(02).
012100         10  FILLER                 PIC X(21).
012200     05  THDR-DETAIL-3 REDEFINES THDR-DETAIL-1.
012300         10  THDR-ADD-CURRENT-COST  PIC S9(09)V9(02).
012400         10  THDR-ADD-CURRENT-SIZE  PIC S9(07).
012500         10  THDR-ADD-PRICE         PIC S9(07)V9(02).
012600         10  THDR-ADD-NEW-STOPLOSS  PIC S9(07)V9(02).
012700         10  FILLER                 PIC X(35).
012800     05  FILLER                     PIC X(13).
012900 FD  TRADING-RATES-FILE
013000     LABEL RECORDS ARE STANDARD.
013100 01  TRAT-RECORD.
013200     05  TRAT-RECORD-CODE           PIC X(03).
013300     05  TRAT-EFFECTIVE-DATE        PIC 9(08).
013400     05  TRAT-INTRADAY-BROKERAGE    PIC S9(05)V9(02).
013500     05  TRAT-DELIVERY-BROKERAGE    PIC S9(05)V9(02).
013600     05  TRAT-STT                   PIC S9(01)V9(05).
013700     05  TRAT-INTRADAY-STT          PIC S9(01)V9(05).
013800     05  TRAT-DEMAT                 PIC S9(05)V9(02).
013900     05  TRAT-INTRADAY-STAMP-DTY    PIC S9(01)V9(07).
014000     05  TRAT-DELIVERY-STAMP-DTY    PIC S9(01)V9(07).
014100     05  TRAT-INTRADAY-EXCHANGE     PIC S9(01)V9(07).
014200     05  TRAT-DELIVERY-EXCHANGE     PIC S9(01)V9(07).
014300     05  TRAT-INTRADAY-SEBI         PIC S9(01)V9(07).
014400     05  TRAT-DELIVERY-SEBI         PIC S9(01)V9(07).
014500     05  TRAT-GST                   PIC S9(01)V9(02).
014600     05  FILLER                     PIC X(29).
014700 FD  ACCOUNT-LEDGER-FILE
014800     LABEL RECORDS ARE STANDARD.
014900 01  ACCT-RECORD.
015000     05  ACCT-RECORD-CODE           PIC X(03).
015100     05  ACCT-TRANS-TYPE-CDE        PIC X(01).
015200         88  ACCT-CAPITAL-ENTRY         VALUE 'C'.
015300         88  ACCT-TRADE-ENTRY           VALUE 'T'.
015400         88  ACCT-INVALID-ENTRY         VALUE 'I'.
015500     05  ACCT-BUSINESS-TRANS-ID     PIC X(20).
015600     05  ACCT-DATE                  PIC 9(08).
015700     05  ACCT-DETAIL-1.
015800         10  ACCT-AMOUNT            PIC S9(09)V9(02).
015900         10  ACCT-IS-CLOSED-CDE     PIC X(01).
016000             88  ACCT-IS-CLOSED         VALUE 'Y'.
016100             88  ACCT-IS-OPEN           VALUE 'N'.
016200         10  FILLER                 PIC X(20).
016300     05  FILLER                     PIC X(10).
016400 FD  RUN-PARM-FILE
016500     LABEL RECORDS ARE STANDARD.
016600 01  PARM-RECORD.
016700     05  PARM-RECORD-CODE           PIC X(03).
016800     05  PARM-FROM-DATE             PIC 9(08).
016900     05  PARM-TO-DATE               PIC 9(08).
017000     05  PARM-RUN-MODE-CD           PIC X(01).
017100     05  FILLER                     PIC X(37).
017200 FD  TRADE-ROLLUP-REPORT
017300     LABEL RECORDS ARE STANDARD.
017400 01  TRLP-RECORD.
017500     05  TRLP-RECORD-TYPE-CD        PIC X(01).
017600         88  TRLP-TYPE-HEADER           VALUE 'H'.
017700         88  TRLP-TYPE-DETAIL           VALUE 'D'.
017800         88  TRLP-TYPE-CONTROL-TOTAL    VALUE 'T'.
017900     05  HEADER-RECORD-AREA.
018000         10  RPT-RUN-DATE.
018100             15  RPT-RUN-CCYY       PIC 9(04).
018200             15  RPT-RUN-MM         PIC 9(02).
018300             15  RPT-RUN-DD         PIC 9(02).
018400         10  RPT-CONTROL-BREAK-CD   PIC X(01).
018500             88  RPT-NO-BREAK           VALUE SPACE.
018600         10  RPT-TITLE-TEXT         PIC X(35).
018700         10  FILLER                 PIC X(176).
018800     05  DETAIL-RECORD-AREA REDEFINES HEADER-RECORD-AREA.
018900         10  RLUP-TRADE-ID          PIC 9(09).
019000         10  RLUP-TRADE-SYMBOL      PIC X(12).
019100         10  RLUP-POSITION          PIC S9(07).
019200         10  RLUP-AVG-BUY-PRICE     PIC S9(07)V9(02).
019300         10  RLUP-TOTAL-CHARGES     PIC S9(07)V9(02).
019400         10  RLUP-REALISED-PNL      PIC S9(09)V9(02).
019500         10  RLUP-UNREALISED-PNL    PIC S9(09)V9(02).
019600         10  RLUP-IS-CLOSED-CDE     PIC X(01).
019700         10  FILLER                 PIC X(151).
019800     05  CONTROL-TOTAL-AREA REDEFINES HEADER-RECORD-AREA.
019900         10  RLUP-TRADE-COUNT       PIC 9(07).
020000         10  RLUP-TOTAL-REALISED    PIC S9(11)V9(02).
020100         10  RLUP-TOTAL-UNREALISED  PIC S9(11)V9(02).
020200         10  FILLER                 PIC X(187).
020300 FD  PERIOD-SUMMARY-REPORT
020400     LABEL RECORDS ARE STANDARD.
020500 01  PSUM-RECORD.
020600     05  PSUM-RECORD-CODE           PIC X(03).
020700     05  PSUM-FROM-DATE             PIC 9(08).
020800     05  PSUM-TO-DATE               PIC 9(08).
020900     05  PSUM-DETAIL-1.
021000         10  PSUM-OPENING-BAL       PIC S9(09)V9(02).
021100         10  PSUM-CLOSING-BAL       PIC S9(09)V9(02).
021200         10  PSUM-INVESTED          PIC S9(09)V9(02).
021300         10  PSUM-CAPITAL-IN        PIC S9(09)V9(02).
021400         10  PSUM-CAPITAL-OUT       PIC S9(09)V9(02).
021500         10  PSUM-GROSS-PROFIT      PIC S9(09)V9(02).
021600         10  PSUM-GROSS-LOSS        PIC S9(09)V9(02).
021700         10  PSUM-WINNING-TRADES    PIC 9(05).
021800         10  PSUM-LOSING-TRADES     PIC 9(05).
021900         10  FILLER                 PIC X(15).
022000     05  FILLER                     PIC X(10).
022100 FD  TRADE-STATS-REPORT
022200     LABEL RECORDS ARE STANDARD.
022300 01  TSTA-RECORD.
022400     05  TSTA-RECORD-CODE           PIC X(03).
022500     05  TSTA-FROM-DATE             PIC 9(08).
022600     05  TSTA-TO-DATE               PIC 9(08).
022700     05  TSTA-DETAIL-1.
022800         10  TSTA-WIN-RATIO         PIC S9(01)V9(04).
022900         10  TSTA-PAYOFF-RATIO      PIC S9(05)V9(04).
023000         10  TSTA-COMMISSION-RATIO  PIC S9(01)V9(04).
023100         10  TSTA-PROFIT-FACTOR     PIC S9(05)V9(04).
023200         10  TSTA-GROSS-PROFIT      PIC S9(09)V9(02).
023300         10  TSTA-GROSS-LOSS        PIC S9(09)V9(02).
023400         10  TSTA-LARGEST-WIN       PIC S9(09)V9(02).
023500         10  TSTA-LARGEST-LOSS      PIC S9(09)V9(02).
023600         10  TSTA-AVERAGE-WIN       PIC S9(09)V9(02).
023700         10  TSTA-AVERAGE-LOSS      PIC S9(09)V9(02).
023800     05  TSTA-STREAK-OVERLAY REDEFINES TSTA-DETAIL-1.
023900         10  TSTA-LGY-LONGEST-WIN   PIC 9(05).
024000         10  TSTA-LGY-LONGEST-LOSS  PIC 9(05).
024100         10  FILLER                 PIC X(84).
024200     05  TSTA-DETAIL-2.
024300         10  TSTA-LONGEST-WIN-STRK  PIC 9(05).
024400         10  TSTA-LONGEST-LOSS-STRK PIC 9(05).
024500         10  TSTA-AVG-WIN-STRK      PIC 9(05).
024600         10  TSTA-AVG-LOSS-STRK     PIC 9(05).
024700         10  FILLER                 PIC X(20).
024800     05  FILLER                     PIC X(10).
024900 WORKING-STORAGE SECTION.
025000 01  WS-SWITCHES.
025100     05  WS-MORE-CONTRACTS-SW       PIC X(03) VALUE 'YES'.
025200         88  WS-MORE-CONTRACTS          VALUE 'YES'.
025300         88  WS-NO-MORE-CONTRACTS       VALUE 'NO '.
025400     05  WS-MORE-HEADERS-SW         PIC X(03) VALUE 'YES'.
025500         88  WS-MORE-HEADERS            VALUE 'YES'.
025600         88  WS-NO-MORE-HEADERS         VALUE 'NO '.
025700     05  WS-MORE-LEDGER-SW          PIC X(03) VALUE 'YES'.
025800         88  WS-MORE-LEDGER             VALUE 'YES'.
025900         88  WS-NO-MORE-LEDGER          VALUE 'NO '.
026000     05  WS-TRD-FOUND-SW            PIC X(03) VALUE 'NO '.
026100         88  WS-TRD-FOUND               VALUE 'YES'.
026200     05  WS-LDG-FOUND-SW            PIC X(03) VALUE 'NO '.
026300         88  WS-LDG-FOUND               VALUE 'YES'.
026400     05  FILLER                     PIC X(04).
026500 01  WS-RATES-WORK-AREA.
026600     05  WS-RATES-DELIVERY-BROKERAGE PIC S9(05)V9(02).
026700     05  WS-RATES-STT               PIC S9(01)V9(05).
026800     05  WS-RATES-DEMAT             PIC S9(05)V9(02).
026900     05  WS-RATES-DELIVERY-STMP-DTY PIC S9(01)V9(07).
027000     05  WS-RATES-DELIVERY-EXCHANGE PIC S9(01)V9(07).
027100     05  WS-RATES-DELIVERY-SEBI     PIC S9(01)V9(07).
027200     05  WS-RATES-GST               PIC S9(01)V9(02).
027300     05  WS-RATES-LOADED-SW         PIC X(03) VALUE 'NO '.
027400         88  WS-RATES-ARE-LOADED        VALUE 'YES'.
027500     05  FILLER                     PIC X(09).
027600 01  WS-RUN-PARM-WORK.
027700     05  WS-RUN-FROM-DATE           PIC 9(08).
027800     05  WS-RUN-FROM-DATE-R REDEFINES
027900         WS-RUN-FROM-DATE.
028000         10  WS-RFD-CCYY            PIC 9(04).
028100         10  WS-RFD-MM              PIC 9(02).
028200         10  WS-RFD-DD              PIC 9(02).
028300     05  WS-RUN-TO-DATE             PIC 9(08).
028400     05  WS-RUN-OPEN-BAL-DATE       PIC 9(08).
028500     05  FILLER                     PIC X(04).
028600 01  WS-DAY-INCREMENT-WORK.
028700     05  WS-DI-CCYY                 PIC 9(04).
028800     05  WS-DI-MM                   PIC 9(02).
028900     05  WS-DI-DD                   PIC 9(02).
029000     05  WS-DI-LEAP-TEST            PIC 9(04) COMP.
029100     05  WS-DI-LEAP-REM             PIC 9(04) COMP.
029200     05  WS-DI-MONTH-LEN            PIC 9(02) COMP.
029300     05  FILLER                     PIC X(05).
029400 01  WS-MONTH-LENGTH-TABLE.
029500     05  FILLER                     PIC 9(02) VALUE 31.
029600     05  FILLER                     PIC 9(02) VALUE 28.
029700     05  FILLER                     PIC 9(02) VALUE 31.
029800     05  FILLER                     PIC 9(02) VALUE 30.
029900     05  FILLER                     PIC 9(02) VALUE 31.
030000     05  FILLER                     PIC 9(02) VALUE 30.
030100     05  FILLER                     PIC 9(02) VALUE 31.
030200     05  FILLER                     PIC 9(02) VALUE 31.
030300     05  FILLER                     PIC 9(02) VALUE 30.
030400     05  FILLER                     PIC 9(02) VALUE 31.
030500     05  FILLER                     PIC 9(02) VALUE 30.
030600     05  FILLER                     PIC 9(02) VALUE 31.
030700 01  WS-MONTH-LENGTH-R REDEFINES WS-MONTH-LENGTH-TABLE.
030800     05  WS-MONTH-LEN-TAB           PIC 9(02) OCCURS 12 TIMES.
030900*
031000*    TRADE-WORK-TABLE - ONE ENTRY PER DISTINCT TRADE-ID SEEN THIS
031100*    RUN, BUILT FIRST FROM TRADE-HEADER-FILE THEN UPDATED AS THE
031200*    CONTRACT FEED IS POSTED - SEE 3100-FIND-OR-CREATE-TRADE.
031300 01  WS-TRADE-COUNT                 PIC 9(05) COMP.
031400 01  WS-TRADE-WORK-TABLE.
031500     05  WS-TRD-ENTRY OCCURS 300 TIMES
031600             INDEXED BY WS-TRD-NDX.
031700         10  WS-TRD-TRADE-ID        PIC 9(09).
031800         10  WS-TRD-SYMBOL          PIC X(12).
031900         10  WS-TRD-CAPITAL         PIC S9(09)V9(02).
032000         10  WS-TRD-PCT-RISKED      PIC S9(03)V9(02).
032100         10  WS-TRD-STOP-LOSS       PIC S9(07)V9(02).
032200         10  WS-TRD-PLANNED-POSN    PIC S9(07).
032300         10  WS-TRD-CURRENT-PRICE   PIC S9(07)V9(02).
032400         10  WS-TRD-SUM-SIZE-BUY    PIC 9(09) COMP.
032500         10  WS-TRD-SUM-SIZE-SALE   PIC 9(09) COMP.
032600         10  WS-TRD-SUM-PRICE-BUY   PIC S9(09)V9(02) COMP.
032700         10  WS-TRD-SUM-PRICE-SALE  PIC S9(09)V9(02) COMP.
032800         10  WS-TRD-SUM-CHARGES     PIC S9(09)V9(02) COMP.
032900         10  WS-TRD-FILL-COUNT      PIC 9(07) COMP.
033000         10  WS-TRD-AVG-BUY-PRICE   PIC S9(07)V9(02).
033100         10  WS-TRD-HOLDING-SIZE    PIC S9(07).
033200         10  WS-TRD-CURRENT-INVEST  PIC S9(09)V9(02).
033300         10  WS-TRD-CURR-INV-CHG    PIC S9(09)V9(02).
033400         10  WS-TRD-GROSS-PNL       PIC S9(09)V9(02).
033500         10  WS-TRD-REALISED-PNL    PIC S9(09)V9(02).
033600         10  WS-TRD-UNREALISED-PNL  PIC S9(09)V9(02).
033700         10  WS-TRD-IS-CLOSED-CDE   PIC X(01).
033800             88  WS-TRD-CLOSED          VALUE 'Y'.
033900             88  WS-TRD-OPEN            VALUE 'N'.
034000         10  WS-TRD-POSITION        PIC S9(07).
034100         10  WS-TRD-UNFILLED-POSN   PIC S9(07).
034200         10  FILLER                 PIC X(05).
034300*
034400*    LEDGER-WORK-TABLE - THE FULL CASH LEDGER HELD IN MEMORY FOR
034500*    THE LIFE OF THE RUN.  LOADED FROM ACCOUNT-LEDGER-FILE AT
034600*    2000-INITIALIZE, UPDATED BY 3300-POST-FILL-TO-LEDGER, AND
034700*    WRITTEN BACK OUT WHOLE BY 6000-REWRITE-LEDGER-FILE.
034800 01  WS-LEDGER-COUNT                PIC 9(07) COMP.
034900 01  WS-LEDGER-WORK-TABLE.
035000     05  WS-LDG-ENTRY OCCURS 2000 TIMES
035100             INDEXED BY WS-LDG-NDX.
035200         10  WS-LDG-BUS-TRANS-ID    PIC X(20).
035300         10  WS-LDG-TRANS-TYPE-CDE  PIC X(01).
035400             88  WS-LDG-IS-CAPITAL      VALUE 'C'.
035500             88  WS-LDG-IS-TRADE        VALUE 'T'.
035600         10  WS-LDG-AMOUNT          PIC S9(09)V9(02).
035700         10  WS-LDG-DATE            PIC 9(08).
035800         10  WS-LDG-IS-CLOSED-CDE   PIC X(01).
035900             88  WS-LDG-CLOSED          VALUE 'Y'.
036000             88  WS-LDG-OPEN            VALUE 'N'.
036100         10  FILLER                 PIC X(05).
036200*
036300 01  WS-CONTROL-COUNTERS.
036400     05  WS-CONTRACTS-READ          PIC 9(07) COMP.
036500     05  WS-HEADERS-READ            PIC 9(07) COMP.
036600     05  WS-LEDGER-ENTRIES-LOADED   PIC 9(07) COMP.
036700     05  WS-LEDGER-REPLACEMENTS     PIC 9(07) COMP.
036800     05  WS-LEDGER-APPENDS          PIC 9(07) COMP.
036900     05  FILLER                     PIC X(05).
037000 01  WS-RUNNING-BALANCE-AREA.
037100     05  WS-RUNNING-BALANCE         PIC S9(11)V9(02) COMP.
037200     05  FILLER                     PIC X(05).
037300*
037400 01  WS-LOOKUP-FIELDS.
037500     05  WS-LOOKUP-TRADE-ID         PIC 9(09).
037600     05  WS-TRD-SUB                 PIC 9(05) COMP.
037700     05  WS-TRD-IX                  PIC 9(05) COMP.
037800     05  WS-NEW-BUS-TRANS-ID        PIC X(20).
037900     05  WS-LDG-SUB                 PIC 9(07) COMP.
038000     05  WS-LDG-IX                  PIC 9(07) COMP.
038100     05  WS-POST-AMOUNT             PIC S9(09)V9(02).
038200     05  WS-DELTA-AMOUNT            PIC S9(09)V9(02).
038300     05  FILLER                     PIC X(05).
038400*
038500*    LEDGER-PREFIX-WORK - "<TRADE-ID>-" PREFIX MATCH ON THE LEDGER
038600*    WORK TABLE'S BUSINESS-TRANS-ID, USED BY 5200-FLAG-CLOSED-
038700*    LEDGER-ENTRIES TO FIND EVERY POSTING FOR ONE TRADE.
038800 01  WS-LEDGER-PREFIX-WORK.
038900     05  WS-LDG-PREFIX.
039000         10  WS-LDG-PREFIX-TRADE-ID PIC 9(09).
039100         10  WS-LDG-PREFIX-DASH     PIC X(01).
039200     05  FILLER                     PIC X(05).
039300*
039400*    POSITION-SIZING WORK AREAS - BUYANALYSIS FORMULAE, SEE
039500*    4200-LOAD-PLAN-HEADER, 4300-CALC-PYRAMID-POSITION AND
039600*    4400-CALC-ADDITIONAL-POSITION.
039700 01  WS-SIZING-WORK-AREA.
039800     05  WS-SIZ-BUY-PRICE-MID       PIC S9(07)V9(02).
039900     05  WS-SIZ-RISKED-CAPITAL      PIC S9(09)V9(02).
040000     05  WS-SIZ-RISK-PER-SHARE      PIC S9(07)V9(02).
040100     05  WS-SIZ-PNL                 PIC S9(09)V9(02).
040200     05  WS-SIZ-PNL-LOCKED-IN       PIC S9(09)V9(02).
040300     05  WS-SIZ-PNL-TO-BE-RISKED    PIC S9(09)V9(02).
040400     05  WS-SIZ-REMAINING-RISKED    PIC S9(09)V9(02).
040500     05  WS-SIZ-SHARES              PIC S9(07).
040600     05  WS-SIZ-TOTAL-POSITION      PIC S9(07).
040700     05  WS-SIZ-EST-PRICE           PIC S9(09)V9(02).
040800     05  WS-SIZ-EST-CHARGES         PIC S9(07)V9(02).
040900     05  FILLER                     PIC X(05).
041000*
041100*    ESTIMATE-COST-OF-TRADE WORK AREA - SEE 4900-ESTIMATE-COST-OF-
041200*    TRADE.  DELIVERY RATES ONLY (SCALE-IN SIZING NEVER PRICES AN
041300*    INTRADAY LEG) - PURCHASE LEG (NO DEMAT) PLUS SALE LEG (WITH
041400*    DEMAT), SAME ROUND-TRIP SHAPE AS TRNCALC 2000-CALCULATE-CHGS.
041500 01  WS-EST-LEG-DETAIL.
041600     05  WS-EST-EXCHANGE            PIC S9(07)V9(04).
041700     05  WS-EST-EXCHANGE-R2         PIC S9(07)V9(02).
041800     05  WS-EST-SEBI                PIC S9(07)V9(04).
041900     05  WS-EST-SEBI-R2             PIC S9(07)V9(02).
042000     05  WS-EST-DEMAT               PIC S9(07)V9(02).
042100     05  WS-EST-STAMP-DUTY          PIC S9(07)V9(02).
042200     05  WS-EST-STT                 PIC S9(07)V9(02).
042300     05  WS-EST-GST                 PIC S9(07)V9(02).
042400     05  WS-EST-PURCHASE-TOTAL      PIC S9(07)V9(02).
042500     05  WS-EST-SALE-TOTAL          PIC S9(07)V9(02).
042600     05  FILLER                     PIC X(05).
042700*
042800*    PERIOD SUMMARY WORK AREA - SEE 7000-BUILD-PERIOD-SUMMARY.
042900 01  WS-PERIOD-SUMMARY-WORK.
043000     05  WS-PS-OPENING-BAL          PIC S9(09)V9(02) COMP.
043100     05  WS-PS-CLOSING-BAL          PIC S9(09)V9(02) COMP.
043200     05  WS-PS-INVESTED             PIC S9(09)V9(02) COMP.
043300     05  WS-PS-CAPITAL-IN           PIC S9(09)V9(02) COMP.
043400     05  WS-PS-CAPITAL-OUT          PIC S9(09)V9(02) COMP.
043500     05  WS-PS-GROSS-PROFIT         PIC S9(09)V9(02) COMP.
043600     05  WS-PS-GROSS-LOSS           PIC S9(09)V9(02) COMP.
043700     05  WS-PS-WINNING-TRADES       PIC 9(05) COMP.
043800     05  WS-PS-LOSING-TRADES        PIC 9(05) COMP.
043900     05  FILLER                     PIC X(05).
044000*
044100*    STATS WORK AREA - SEE 8000-BUILD-TRADE-STATS AND 8100-CALC-
044200*    STREAKS.
044300 01  WS-STATS-WORK-AREA.
044400     05  WS-ST-CLOSED-COUNT         PIC 9(05) COMP.
044500     05  WS-ST-WIN-COUNT            PIC 9(05) COMP.
044600     05  WS-ST-LOSS-COUNT           PIC 9(05) COMP.
044700     05  WS-ST-SUM-CHARGES-ALL      PIC S9(09)V9(02) COMP.
044800     05  WS-ST-SUM-REALISED-WIN     PIC S9(09)V9(02) COMP.
044900     05  WS-ST-SUM-REALISED-LOSS    PIC S9(09)V9(02) COMP.
045000     05  WS-ST-SUM-GROSS-WIN        PIC S9(09)V9(02) COMP.
045100     05  WS-ST-SUM-GROSS-LOSS       PIC S9(09)V9(02) COMP.
045200     05  WS-ST-SUM-COMMISSION-BASE  PIC S9(09)V9(02) COMP.
045300     05  WS-ST-LARGEST-WIN          PIC S9(09)V9(02).
045400     05  WS-ST-LARGEST-LOSS         PIC S9(09)V9(02).
045500     05  WS-ST-WIN-RATIO-INT        PIC S9(01) COMP.
045600     05  WS-ST-FIRST-WIN-SW         PIC X(03) VALUE 'YES'.
045700         88  WS-ST-FIRST-WIN            VALUE 'YES'.
045800     05  WS-ST-FIRST-LOSS-SW        PIC X(03) VALUE 'YES'.
045900         88  WS-ST-FIRST-LOSS            VALUE 'YES'.
046000     05  FILLER                     PIC X(05).
046100 01  WS-STREAK-WORK-AREA.
046200     05  WS-SK-PREV-TYPE            PIC X(01) VALUE SPACE.
046300     05  WS-SK-CUR-RUN-LEN          PIC 9(05) COMP.
046400     05  WS-SK-THIS-TYPE            PIC X(01).
046500     05  WS-SK-LONGEST-WIN          PIC 9(05) COMP.
046600     05  WS-SK-LONGEST-LOSS         PIC 9(05) COMP.
046700     05  WS-SK-WIN-STREAK-SUM       PIC 9(07) COMP.
046800     05  WS-SK-WIN-STREAK-CNT       PIC 9(05) COMP.
046900     05  WS-SK-LOSS-STREAK-SUM      PIC 9(07) COMP.
047000     05  WS-SK-LOSS-STREAK-CNT      PIC 9(05) COMP.
047100     05  WS-SK-AVG-WIN-STREAK       PIC 9(05) COMP.
047200     05  WS-SK-AVG-LOSS-STREAK      PIC 9(05) COMP.
047300     05  FILLER                     PIC X(05).
047400*
047500*    TRADE ROLL-UP REPORT CONTROL TOTALS - SEE 5300-WRITE-CONTROL-
047600*    TOTAL.
047700 01  WS-ROLLUP-CONTROL-AREA.
047800     05  WS-RC-TRADE-COUNT          PIC 9(07) COMP.
047900     05  WS-RC-TOTAL-REALISED       PIC S9(11)V9(02) COMP.
048000     05  WS-RC-TOTAL-UNREALISED     PIC S9(11)V9(02) COMP.
048100     05  WS-RC-RUN-DATE             PIC 9(08).
048200     05  FILLER                     PIC X(05).
048300 PROCEDURE DIVISION.
048400*
048500 0000-MAINLINE.
048600     PERFORM 1000-READ-RUN-PARM.
048700     PERFORM 2000-INITIALIZE.
048800     PERFORM 4000-LOAD-TRADE-HEADERS THRU 4000-EXIT
048900         UNTIL WS-NO-MORE-HEADERS.
049000     PERFORM 3000-PROCESS-CONTRACT-FILE THRU 3000-EXIT
049100         UNTIL WS-NO-MORE-CONTRACTS.
049200     PERFORM 5000-ROLLUP-ALL-TRADES THRU 5000-EXIT
049300         VARYING WS-TRD-IX FROM 1 BY 1
049400         UNTIL WS-TRD-IX > WS-TRADE-COUNT.
049500     PERFORM 5300-WRITE-CONTROL-TOTAL.
049600     PERFORM 6000-REWRITE-LEDGER-FILE.
049700     PERFORM 7000-BUILD-PERIOD-SUMMARY.
049800     PERFORM 8000-BUILD-TRADE-STATS THRU 8000-EXIT.
049900     PERFORM 9000-TERMINATE.
050000     STOP RUN.
050100*
050200*    READ-RUN-PARM - ONE CARD, GIVING THE FROM/TO REPORTING WINDOW
050300*    FOR THE PERIOD SUMMARY AND TRADE STATS RUNS - SEE PARM01.
050400 1000-READ-RUN-PARM.
050500     OPEN INPUT RUN-PARM-FILE.
050600     READ RUN-PARM-FILE
050700         AT END
050800             DISPLAY 'TRNPOST - NO RUN-PARM CARD FOUND'
050900     END-READ.
051000     MOVE PARM-FROM-DATE TO WS-RUN-FROM-DATE.
051100     MOVE PARM-TO-DATE   TO WS-RUN-TO-DATE.
051200     CLOSE RUN-PARM-FILE.
051300*
051400*    INITIALIZE - OPEN FILES, LOAD THE RATE MASTER, THE EXISTING
051500*    LEDGER, AND PRIME THE CONTRACT AND HEADER READS.
051600 2000-INITIALIZE.
051700     OPEN INPUT  TRADE-CONTRACT-PRICED-FILE
051800          INPUT  TRADE-HEADER-FILE
051900          INPUT  TRADING-RATES-FILE
052000          INPUT  ACCOUNT-LEDGER-FILE
052100          OUTPUT TRADE-ROLLUP-REPORT
052200          OUTPUT PERIOD-SUMMARY-REPORT
052300          OUTPUT TRADE-STATS-REPORT.
052400     MOVE 0 TO WS-TRADE-COUNT.
052500     MOVE 0 TO WS-LEDGER-COUNT.
052600     MOVE 0 TO WS-RUNNING-BALANCE.
052700     PERFORM 1100-LOAD-TRADING-RATES.
052800     PERFORM 6100-LOAD-LEDGER-TABLE THRU 6100-EXIT
052900         UNTIL WS-NO-MORE-LEDGER.
053000     CLOSE ACCOUNT-LEDGER-FILE.
053100     PERFORM 4100-READ-HEADER.
053200     PERFORM 3900-READ-CONTRACT.
053300     ACCEPT WS-RC-RUN-DATE FROM DATE YYYYMMDD.
053400*
053500 1100-LOAD-TRADING-RATES.
053600     READ TRADING-RATES-FILE
053700         AT END
053800             DISPLAY 'TRNPOST - NO TRADING-RATES RECORD FOUND'
053900     END-READ.
054000     MOVE TRAT-DELIVERY-BROKERAGE TO WS-RATES-DELIVERY-BROKERAGE.
054100     MOVE TRAT-STT                TO WS-RATES-STT.
054200     MOVE TRAT-DEMAT              TO WS-RATES-DEMAT.
054300     MOVE TRAT-DELIVERY-STAMP-DTY TO WS-RATES-DELIVERY-STMP-DTY.
054400     MOVE TRAT-DELIVERY-EXCHANGE  TO WS-RATES-DELIVERY-EXCHANGE.
054500     MOVE TRAT-DELIVERY-SEBI      TO WS-RATES-DELIVERY-SEBI.
054600     MOVE TRAT-GST                TO WS-RATES-GST.
054700     SET WS-RATES-ARE-LOADED TO TRUE.
054800*
054900*    LOAD-TRADE-HEADERS - ONE RECORD PER TRADE-ID BEFORE THE
055000*    CONTRACT FILE IS PROCESSED FOR THAT TRADE.  RECORD-CODE
055100*    DISPATCHES TO THE PLAN, PYRAMID OR ADDITIONAL SEGMENT.
055200 4000-LOAD-TRADE-HEADERS.
055300     ADD 1 TO WS-HEADERS-READ.
055400     MOVE THDR-TRADE-ID TO WS-LOOKUP-TRADE-ID.
055500     PERFORM 3100-FIND-OR-CREATE-TRADE THRU 3100-EXIT.
055600     EVALUATE TRUE
055700         WHEN THDR-TYPE-PLAN
055800             PERFORM 4200-LOAD-PLAN-HEADER
055900         WHEN THDR-TYPE-PYRAMID
056000             PERFORM 4300-CALC-PYRAMID-POSITION
056100         WHEN THDR-TYPE-ADDITIONAL
056200             PERFORM 4400-CALC-ADDITIONAL-POSITION
056300     END-EVALUATE.
056400     PERFORM 4100-READ-HEADER.
056500 4000-EXIT.
056600     EXIT.
056700*
056800 4100-READ-HEADER.
056900     READ TRADE-HEADER-FILE
057000         AT END
057100             SET WS-NO-MORE-HEADERS TO TRUE
057200     END-READ.
057300*
057400*    LOAD-PLAN-HEADER - THE INITIAL RISK-SIZING INPUTS.  PLANNED
057500*    POSITION IS BUYANALYSIS.CALCULATEPOSITION - BUY PRICE IS THE
057600*    BUY-RANGE MIDPOINT, BUMPED BY 1 IF IT EQUALS THE STOP-LOSS TO
057700*    AVOID A DIVIDE BY ZERO.  RESULT IS INTEGER-TRUNCATED, NOT
057800*    ROUNDED - THE TARGET FIELD CARRIES NO DECIMAL PLACES SO A
057900*    PLAIN COMPUTE TRUNCATES ON ITS OWN, NO FUNCTION NEEDED.
058000 4200-LOAD-PLAN-HEADER.
058100     MOVE THDR-TRADE-SYMBOL      TO WS-TRD-SYMBOL(WS-TRD-IX).
058200     MOVE THDR-TRADE-CAPITAL     TO WS-TRD-CAPITAL(WS-TRD-IX).
058300     MOVE THDR-PCT-CAPITAL-RISKED TO WS-TRD-PCT-RISKED(WS-TRD-IX).
058400     MOVE THDR-STOP-LOSS         TO WS-TRD-STOP-LOSS(WS-TRD-IX).
058500     MOVE THDR-CURRENT-PRICE     TO WS-TRD-CURRENT-PRICE(WS-TRD-IX).
058600     COMPUTE WS-SIZ-BUY-PRICE-MID =
058700         (THDR-BUY-RANGE-HIGH + THDR-BUY-RANGE-LOW) / 2.
058800     IF WS-SIZ-BUY-PRICE-MID = THDR-STOP-LOSS
058900         ADD 1 TO WS-SIZ-BUY-PRICE-MID
059000     END-IF.
059100     COMPUTE WS-SIZ-RISKED-CAPITAL =
059200         THDR-TRADE-CAPITAL * THDR-PCT-CAPITAL-RISKED / 100.
059300     COMPUTE WS-TRD-PLANNED-POSN(WS-TRD-IX) =
059400         WS-SIZ-RISKED-CAPITAL /
059500         (WS-SIZ-BUY-PRICE-MID - THDR-STOP-LOSS).
059600*
059700*    CALC-PYRAMID-POSITION - BUYANALYSIS.CALCULATEPYRAMIDPOSITION.
059800*    A SCALE-IN ON AN OPEN WINNER - RISK A SHARE OF THE UNLOCKED
059900*    PAPER PROFIT AT THE NEW STOP-LOSS.  ADDS TO THE TRADE'S
060000*    PLANNED POSITION RATHER THAN POSTING A FILL - THE DESK STILL
060100*    HAS TO ACT ON THE CONTRACT NOTE, SEE THE DISPLAY LINE BELOW.
060200 4300-CALC-PYRAMID-POSITION.
060300     COMPUTE WS-SIZ-PNL =
060400         THDR-PYR-PRICE * THDR-PYR-CURRENT-POSN -
060500         THDR-PYR-CURRENT-COST.
060600     COMPUTE WS-SIZ-PNL-LOCKED-IN =
060700         WS-SIZ-PNL * THDR-PYR-PCT-LOCK-IN / 100.
060800     COMPUTE WS-SIZ-PNL-TO-BE-RISKED =
060900         WS-SIZ-PNL - WS-SIZ-PNL-LOCKED-IN.
061000     COMPUTE WS-SIZ-RISK-PER-SHARE =
061100         THDR-PYR-PRICE - THDR-PYR-NEW-STOPLOSS.
061200     IF WS-SIZ-RISK-PER-SHARE <= 0
061300         MOVE 1 TO WS-SIZ-RISK-PER-SHARE
061400     END-IF.
061500     COMPUTE WS-SIZ-SHARES =
061600         WS-SIZ-PNL-TO-BE-RISKED / WS-SIZ-RISK-PER-SHARE.
061700     IF WS-SIZ-SHARES > 0
061800         COMPUTE WS-SIZ-TOTAL-POSITION =
061900             THDR-PYR-CURRENT-POSN + WS-SIZ-SHARES.
062000         MOVE WS-SIZ-TOTAL-POSITION TO WS-TRD-PLANNED-POSN(WS-TRD-IX).
062100         MOVE THDR-PYR-NEW-STOPLOSS TO WS-TRD-STOP-LOSS(WS-TRD-IX).
062200         COMPUTE WS-SIZ-EST-PRICE = WS-SIZ-SHARES * THDR-PYR-PRICE.
062300         PERFORM 4900-ESTIMATE-COST-OF-TRADE.
062400         DISPLAY 'TRNPOST - PYRAMID ADD TRADE ' THDR-TRADE-ID
062500             ' SHARES ' WS-SIZ-SHARES ' EST CHARGES '
062600             WS-SIZ-EST-CHARGES.
062700     END-IF.
062800*
062900*    CALC-ADDITIONAL-POSITION - BUYANALYSIS.CALCULATEADDITION-
063000*    ALPOSITION.  A SCALE-IN AGAINST WHATEVER RISKED CAPITAL IS
063100*    STILL UNSPENT AFTER MARKING THE POSITION TO THE ADD PRICE.
063200 4400-CALC-ADDITIONAL-POSITION.
063300     COMPUTE WS-SIZ-RISKED-CAPITAL =
063400         WS-TRD-CAPITAL(WS-TRD-IX) * WS-TRD-PCT-RISKED(WS-TRD-IX)
063500         / 100.
063600     COMPUTE WS-SIZ-PNL =
063700         THDR-ADD-CURRENT-SIZE * THDR-ADD-PRICE -
063800         THDR-ADD-CURRENT-COST.
063900     COMPUTE WS-SIZ-REMAINING-RISKED =
064000         WS-SIZ-RISKED-CAPITAL + WS-SIZ-PNL.
064100     IF WS-SIZ-REMAINING-RISKED <= 0
064200         DISPLAY 'TRNPOST - ADDITIONAL POSITION TRADE ' THDR-TRADE-ID
064300             ' SKIPPED - NO RISKED CAPITAL REMAINING'
064400     ELSE
064500         COMPUTE WS-SIZ-RISK-PER-SHARE =
064600             THDR-ADD-PRICE - THDR-ADD-NEW-STOPLOSS.
064700         IF WS-SIZ-RISK-PER-SHARE <= 0
064800             MOVE 1 TO WS-SIZ-RISK-PER-SHARE
064900         END-IF.
065000         COMPUTE WS-SIZ-SHARES =
065100             WS-SIZ-REMAINING-RISKED / WS-SIZ-RISK-PER-SHARE.
065200         COMPUTE WS-SIZ-TOTAL-POSITION =
065300             THDR-ADD-CURRENT-SIZE + WS-SIZ-SHARES.
065400         MOVE WS-SIZ-TOTAL-POSITION TO WS-TRD-PLANNED-POSN(WS-TRD-IX).
065500         MOVE THDR-ADD-NEW-STOPLOSS TO WS-TRD-STOP-LOSS(WS-TRD-IX).
065600         COMPUTE WS-SIZ-EST-PRICE = WS-SIZ-SHARES * THDR-ADD-PRICE.
065700         PERFORM 4900-ESTIMATE-COST-OF-TRADE.
065800         DISPLAY 'TRNPOST - ADDITIONAL POSITION TRADE ' THDR-TRADE-ID
065900             ' SHARES ' WS-SIZ-SHARES ' EST CHARGES '
066000             WS-SIZ-EST-CHARGES.
066100     END-IF.
066200*
066300*    ESTIMATE-COST-OF-TRADE - TRADINGCHARGESCALCULATOR.ESTIMATE-
066400*    COSTOFTRADE(PRICE, INTRADAY = FALSE) FOR SCALE-IN SIZING ONLY -
066500*    DELIVERY RATES THROUGHOUT, PURCHASE LEG (NO DEMAT) PLUS SALE
066600*    LEG (WITH DEMAT), SUMMED THE SAME WAY TRNCALC PRICES A FILL.
066700 4900-ESTIMATE-COST-OF-TRADE.
066800     COMPUTE WS-EST-EXCHANGE ROUNDED =
066900         WS-SIZ-EST-PRICE * WS-RATES-DELIVERY-EXCHANGE.
067000     COMPUTE WS-EST-SEBI ROUNDED =
067100         WS-SIZ-EST-PRICE * WS-RATES-DELIVERY-SEBI.
067200     COMPUTE WS-EST-EXCHANGE-R2 ROUNDED = WS-EST-EXCHANGE.
067300     COMPUTE WS-EST-SEBI-R2 ROUNDED = WS-EST-SEBI.
067400     COMPUTE WS-EST-STAMP-DUTY ROUNDED =
067500         WS-SIZ-EST-PRICE * WS-RATES-DELIVERY-STMP-DTY.
067600     IF WS-EST-STAMP-DUTY >= 100.00
067700         MOVE 100.00 TO WS-EST-STAMP-DUTY
067800     END-IF.
067900     COMPUTE WS-EST-STT ROUNDED = WS-SIZ-EST-PRICE * WS-RATES-STT.
068000*
068100     MOVE 0 TO WS-EST-DEMAT.
068200     COMPUTE WS-EST-GST ROUNDED =
068300         (WS-EST-DEMAT + WS-EST-EXCHANGE + WS-EST-SEBI +
068400          WS-RATES-DELIVERY-BROKERAGE) * WS-RATES-GST.
068500     COMPUTE WS-EST-PURCHASE-TOTAL =
068600         WS-RATES-DELIVERY-BROKERAGE + WS-EST-SEBI-R2 +
068700         WS-EST-EXCHANGE-R2 + WS-EST-DEMAT + WS-EST-STAMP-DUTY +
068800         WS-EST-STT + WS-EST-GST.
068900*
069000     MOVE WS-RATES-DEMAT TO WS-EST-DEMAT.
069100     COMPUTE WS-EST-GST ROUNDED =
069200         (WS-EST-DEMAT + WS-EST-EXCHANGE + WS-EST-SEBI +
069300          WS-RATES-DELIVERY-BROKERAGE) * WS-RATES-GST.
069400     COMPUTE WS-EST-SALE-TOTAL =
069500         WS-RATES-DELIVERY-BROKERAGE + WS-EST-SEBI-R2 +
069600         WS-EST-EXCHANGE-R2 + WS-EST-DEMAT + WS-EST-STAMP-DUTY +
069700         WS-EST-STT + WS-EST-GST.
069800*
069900     COMPUTE WS-SIZ-EST-CHARGES =
070000         WS-EST-PURCHASE-TOTAL + WS-EST-SALE-TOTAL.
070100*
070200*    PROCESS-CONTRACT-FILE - ONE PASS OF THE PRICED CONTRACT FEED.
070300*    ACCUMULATES EACH FILL INTO ITS TRADE'S WORK-TABLE ENTRY AND
070400*    POSTS THE CASH IMPACT TO THE LEDGER WORK TABLE - SEE TCON01.
070500 3000-PROCESS-CONTRACT-FILE.
070600     ADD 1 TO WS-CONTRACTS-READ.
070700     MOVE TCON-TRADE-ID TO WS-LOOKUP-TRADE-ID.
070800     PERFORM 3100-FIND-OR-CREATE-TRADE THRU 3100-EXIT.
070900     PERFORM 3200-ACCUMULATE-FILL.
071000     PERFORM 3300-POST-FILL-TO-LEDGER THRU 3300-EXIT.
071100     PERFORM 3900-READ-CONTRACT.
071200 3000-EXIT.
071300     EXIT.
071400*
071500*    FIND-OR-CREATE-TRADE - LINEAR SEARCH OF WS-TRADE-WORK-TABLE BY
071600*    TRADE-ID.  APPENDS A NEW ENTRY WHEN NOT FOUND - THIS SHOP RUNS
071700*    GNUCOBOL WITH NO ISAM SUPPORT SO A MASTER FILE KEYED BY
071800*    TRADE-ID IS NOT AN OPTION HERE.
071900 3100-FIND-OR-CREATE-TRADE.
072000     MOVE 'NO ' TO WS-TRD-FOUND-SW.
072100     IF WS-TRADE-COUNT > 0
072200         SET WS-TRD-NDX TO 1
072300         SEARCH WS-TRD-ENTRY
072400             AT END
072500                 CONTINUE
072600             WHEN WS-TRD-TRADE-ID(WS-TRD-NDX) = WS-LOOKUP-TRADE-ID
072700                 SET WS-TRD-FOUND TO TRUE
072800         END-SEARCH
072900     END-IF.
073000     IF WS-TRD-FOUND
073100         SET WS-TRD-IX TO WS-TRD-NDX
073200     ELSE
073300         ADD 1 TO WS-TRADE-COUNT
073400         SET WS-TRD-IX TO WS-TRADE-COUNT
073500         SET WS-TRD-NDX TO WS-TRADE-COUNT
073600         INITIALIZE WS-TRD-ENTRY(WS-TRD-NDX)
073700         MOVE WS-LOOKUP-TRADE-ID TO WS-TRD-TRADE-ID(WS-TRD-NDX)
073800         SET WS-TRD-OPEN(WS-TRD-NDX) TO TRUE
073900     END-IF.
074000 3100-EXIT.
074100     EXIT.
074200*
074300*    ACCUMULATE-FILL - TRADE ROLL-UP INPUTS.  EACH CONTRACT LINE
074400*    ADDS TO THE TRADE'S SIZE, PRICE AND CHARGE TOTALS ACCORDING TO
074500*    WHETHER IT IS A BUY OR A SALE LEG - SEE 5100-CALCULATE-TRADE-
074600*    ROLLUP FOR WHERE THESE TOTALS TURN INTO THE ROLLED-UP FIGURES.
074700 3200-ACCUMULATE-FILL.
074800     ADD 1 TO WS-TRD-FILL-COUNT(WS-TRD-IX).
074900     ADD TCON-CONTRACT-CHARGES TO WS-TRD-SUM-CHARGES(WS-TRD-IX).
075000     IF TCON-IS-SALE
075100         ADD TCON-CONTRACT-SIZE TO WS-TRD-SUM-SIZE-SALE(WS-TRD-IX)
075200         ADD TCON-TOTAL-PRICE TO WS-TRD-SUM-PRICE-SALE(WS-TRD-IX)
075300     ELSE
075400         ADD TCON-CONTRACT-SIZE TO WS-TRD-SUM-SIZE-BUY(WS-TRD-IX)
075500         ADD TCON-TOTAL-PRICE TO WS-TRD-SUM-PRICE-BUY(WS-TRD-IX)
075600     END-IF.
075700*
075800*    POST-FILL-TO-LEDGER - CASH LEDGER TRADE-TYPE POSTING.  A
075900*    PURCHASE LEG DEBITS AMOUNT+CHARGES, A SALE LEG CREDITS
076000*    AMOUNT-CHARGES.  BUSINESS-TRANS-ID IS "TRADE-ID-CONTRACT-ID"
076100*    SO A RERUN OF THE SAME CONTRACT FEED REPLACES THE EARLIER
076200*    POSTING BY DELTA RATHER THAN DOUBLE-POSTING IT - SEE 3310-
076300*    FIND-LEDGER-ENTRY.
076400 3300-POST-FILL-TO-LEDGER.
076500     MOVE SPACES TO WS-NEW-BUS-TRANS-ID.
076600     STRING TCON-TRADE-ID '-' TCON-CONTRACT-ID DELIMITED BY SIZE
076700         INTO WS-NEW-BUS-TRANS-ID.
076800     IF TCON-IS-SALE
076900         COMPUTE WS-POST-AMOUNT =
077000             TCON-TOTAL-PRICE - TCON-CONTRACT-CHARGES
077100     ELSE
077200         COMPUTE WS-POST-AMOUNT =
077300             0 - (TCON-TOTAL-PRICE + TCON-CONTRACT-CHARGES)
077400     END-IF.
077500     PERFORM 3310-FIND-LEDGER-ENTRY THRU 3310-EXIT.
077600     IF WS-LDG-FOUND
077700         COMPUTE WS-DELTA-AMOUNT =
077800             WS-POST-AMOUNT - WS-LDG-AMOUNT(WS-LDG-IX)
077900         MOVE WS-POST-AMOUNT TO WS-LDG-AMOUNT(WS-LDG-IX)
078000         ADD WS-DELTA-AMOUNT TO WS-RUNNING-BALANCE
078100         ADD 1 TO WS-LEDGER-REPLACEMENTS
078200     ELSE
078300         ADD 1 TO WS-LEDGER-COUNT
078400         SET WS-LDG-IX TO WS-LEDGER-COUNT
078500         INITIALIZE WS-LDG-ENTRY(WS-LDG-IX)
078600         MOVE WS-NEW-BUS-TRANS-ID TO WS-LDG-BUS-TRANS-ID(WS-LDG-IX)
078700         SET WS-LDG-IS-TRADE(WS-LDG-IX) TO TRUE
078800         MOVE WS-POST-AMOUNT TO WS-LDG-AMOUNT(WS-LDG-IX)
078900         MOVE TCON-CONTRACT-DATE TO WS-LDG-DATE(WS-LDG-IX)
079000         SET WS-LDG-OPEN(WS-LDG-IX) TO TRUE
079100         ADD WS-POST-AMOUNT TO WS-RUNNING-BALANCE
079200         ADD 1 TO WS-LEDGER-APPENDS
079300     END-IF.
079400 3300-EXIT.
079500     EXIT.
079600*
079700*    FIND-LEDGER-ENTRY - LINEAR SEARCH OF WS-LEDGER-WORK-TABLE BY
079800*    BUSINESS-TRANS-ID - SEE ACCT01.
079900 3310-FIND-LEDGER-ENTRY.
080000     MOVE 'NO ' TO WS-LDG-FOUND-SW.
080100     IF WS-LEDGER-COUNT > 0
080200         SET WS-LDG-NDX TO 1
080300         SEARCH WS-LDG-ENTRY
080400             AT END
080500                 CONTINUE
080600             WHEN WS-LDG-BUS-TRANS-ID(WS-LDG-NDX) = WS-NEW-BUS-TRANS-ID
080700                 SET WS-LDG-FOUND TO TRUE
080800         END-SEARCH
080900     END-IF.
081000     IF WS-LDG-FOUND
081100         SET WS-LDG-IX TO WS-LDG-NDX
081200     END-IF.
081300 3310-EXIT.
081400     EXIT.
081500*
081600 3900-READ-CONTRACT.
081700     READ TRADE-CONTRACT-PRICED-FILE
081800         AT END
081900             SET WS-NO-MORE-CONTRACTS TO TRUE
082000     END-READ.
082100*
082200*    ROLLUP-ALL-TRADES - ONE PASS OVER THE TRADE WORK TABLE AFTER
082300*    ALL CONTRACT FILE FILLS HAVE BEEN POSTED, WRITING THE ROLL-UP
082400*    REPORT DETAIL LINE FOR EACH TRADE - SEE R00920.
082500 5000-ROLLUP-ALL-TRADES.
082600     IF WS-TRD-IX = 1
082700         PERFORM 5010-WRITE-ROLLUP-HEADER
082800     END-IF.
082900     PERFORM 5100-CALCULATE-TRADE-ROLLUP.
083000     IF WS-TRD-CLOSED(WS-TRD-IX)
083100         PERFORM 5200-FLAG-CLOSED-LEDGER-ENTRIES
083200     END-IF.
083300     ADD WS-TRD-REALISED-PNL(WS-TRD-IX)   TO WS-RC-TOTAL-REALISED.
083400     ADD WS-TRD-UNREALISED-PNL(WS-TRD-IX) TO WS-RC-TOTAL-UNREALISED.
083500     ADD 1 TO WS-RC-TRADE-COUNT.
083600     INITIALIZE TRLP-RECORD.
083700     SET TRLP-TYPE-DETAIL TO TRUE.
083800     MOVE WS-TRD-TRADE-ID(WS-TRD-IX)       TO RLUP-TRADE-ID.
083900     MOVE WS-TRD-SYMBOL(WS-TRD-IX)         TO RLUP-TRADE-SYMBOL.
084000     MOVE WS-TRD-POSITION(WS-TRD-IX)       TO RLUP-POSITION.
084100     MOVE WS-TRD-AVG-BUY-PRICE(WS-TRD-IX)  TO RLUP-AVG-BUY-PRICE.
084200     MOVE WS-TRD-SUM-CHARGES(WS-TRD-IX)    TO RLUP-TOTAL-CHARGES.
084300     MOVE WS-TRD-REALISED-PNL(WS-TRD-IX)   TO RLUP-REALISED-PNL.
084400     MOVE WS-TRD-UNREALISED-PNL(WS-TRD-IX) TO RLUP-UNREALISED-PNL.
084500     IF WS-TRD-CLOSED(WS-TRD-IX)
084600         MOVE 'Y' TO RLUP-IS-CLOSED-CDE
084700     ELSE
084800         MOVE 'N' TO RLUP-IS-CLOSED-CDE
084900     END-IF.
085000     WRITE TRLP-RECORD.
085100 5000-EXIT.
085200     EXIT.
085300*
085400 5010-WRITE-ROLLUP-HEADER.
085500     INITIALIZE TRLP-RECORD.
085600     SET TRLP-TYPE-HEADER TO TRUE.
085700     MOVE WS-RC-RUN-DATE TO RPT-RUN-DATE.
085800     SET RPT-NO-BREAK TO TRUE.
085900     MOVE 'TRADE ROLL-UP REPORT' TO RPT-TITLE-TEXT.
086000     WRITE TRLP-RECORD.
086100*
086200*    CALCULATE-TRADE-ROLLUP - RECALCULATED FRESH FROM THE FILL-
086300*    HISTORY TOTALS EVERY RUN, NOT CARRIED FORWARD - SEE 3200-
086400*    ACCUMULATE-FILL FOR WHERE THE INPUT TOTALS COME FROM.
086500 5100-CALCULATE-TRADE-ROLLUP.
086600     IF WS-TRD-SUM-SIZE-BUY(WS-TRD-IX) > 0
086700         COMPUTE WS-TRD-AVG-BUY-PRICE(WS-TRD-IX) =
086800             WS-TRD-SUM-PRICE-BUY(WS-TRD-IX) /
086900             WS-TRD-SUM-SIZE-BUY(WS-TRD-IX)
087000     ELSE
087100         MOVE 0 TO WS-TRD-AVG-BUY-PRICE(WS-TRD-IX)
087200     END-IF.
087300     COMPUTE WS-TRD-HOLDING-SIZE(WS-TRD-IX) =
087400         WS-TRD-SUM-SIZE-BUY(WS-TRD-IX) -
087500         WS-TRD-SUM-SIZE-SALE(WS-TRD-IX).
087600     COMPUTE WS-TRD-CURRENT-INVEST(WS-TRD-IX) ROUNDED =
087700         WS-TRD-HOLDING-SIZE(WS-TRD-IX) *
087800         WS-TRD-AVG-BUY-PRICE(WS-TRD-IX).
087900     IF WS-TRD-SUM-SIZE-BUY(WS-TRD-IX) > 0
088000         COMPUTE WS-TRD-CURR-INV-CHG(WS-TRD-IX) ROUNDED =
088100             WS-TRD-HOLDING-SIZE(WS-TRD-IX) *
088200             (WS-TRD-SUM-CHARGES(WS-TRD-IX) /
088300              WS-TRD-SUM-SIZE-BUY(WS-TRD-IX))
088400     ELSE
088500         MOVE 0 TO WS-TRD-CURR-INV-CHG(WS-TRD-IX)
088600     END-IF.
088700     IF WS-TRD-SUM-SIZE-SALE(WS-TRD-IX) = 0
088800         MOVE 0 TO WS-TRD-GROSS-PNL(WS-TRD-IX)
088900         MOVE 0 TO WS-TRD-REALISED-PNL(WS-TRD-IX)
089000     ELSE
089100         COMPUTE WS-TRD-GROSS-PNL(WS-TRD-IX) ROUNDED =
089200             WS-TRD-SUM-PRICE-SALE(WS-TRD-IX) -
089300             WS-TRD-AVG-BUY-PRICE(WS-TRD-IX) *
089400             WS-TRD-SUM-SIZE-SALE(WS-TRD-IX)
089500         COMPUTE WS-TRD-REALISED-PNL(WS-TRD-IX) ROUNDED =
089600             WS-TRD-GROSS-PNL(WS-TRD-IX) - WS-TRD-SUM-CHARGES(WS-TRD-IX)
089700     END-IF.
089800     IF WS-TRD-HOLDING-SIZE(WS-TRD-IX) = 0
089900         MOVE 0 TO WS-TRD-UNREALISED-PNL(WS-TRD-IX)
090000     ELSE
090100         IF WS-TRD-CURRENT-PRICE(WS-TRD-IX) NOT = 0
090200             COMPUTE WS-TRD-UNREALISED-PNL(WS-TRD-IX) ROUNDED =
090300                 WS-TRD-CURRENT-PRICE(WS-TRD-IX) *
090400                 WS-TRD-HOLDING-SIZE(WS-TRD-IX) -
090500                 WS-TRD-SUM-PRICE-BUY(WS-TRD-IX)
090600         ELSE
090700             MOVE 0 TO WS-TRD-UNREALISED-PNL(WS-TRD-IX)
090800         END-IF
090900     END-IF.
091000     MOVE WS-TRD-HOLDING-SIZE(WS-TRD-IX) TO WS-TRD-POSITION(WS-TRD-IX).
091100     COMPUTE WS-TRD-UNFILLED-POSN(WS-TRD-IX) =
091200         WS-TRD-PLANNED-POSN(WS-TRD-IX) - WS-TRD-POSITION(WS-TRD-IX).
091300     IF WS-TRD-POSITION(WS-TRD-IX) = 0 AND
091400        WS-TRD-FILL-COUNT(WS-TRD-IX) > 0
091500         SET WS-TRD-CLOSED(WS-TRD-IX) TO TRUE
091600     ELSE
091700         SET WS-TRD-OPEN(WS-TRD-IX) TO TRUE
091800     END-IF.
091900*
092000*    FLAG-CLOSED-LEDGER-ENTRIES - FLIPS ACC-IS-CLOSED ON EVERY
092100*    LEDGER ENTRY POSTED FOR THIS TRADE WITHOUT DISTURBING THE
092200*    POSTED AMOUNT - SEE ACCT01.
092300 5200-FLAG-CLOSED-LEDGER-ENTRIES.
092400     MOVE WS-TRD-TRADE-ID(WS-TRD-IX) TO WS-LDG-PREFIX-TRADE-ID.
092500     MOVE '-' TO WS-LDG-PREFIX-DASH.
092600     PERFORM 5210-FLAG-ONE-LEDGER-ENTRY
092700         VARYING WS-LDG-SUB FROM 1 BY 1
092800         UNTIL WS-LDG-SUB > WS-LEDGER-COUNT.
092900*
093000*    FLAG-ONE-LEDGER-ENTRY - TESTS A SINGLE LEDGER WORK TABLE ENTRY
093100*    AGAINST THE TRADE PREFIX BUILT ABOVE.
093200 5210-FLAG-ONE-LEDGER-ENTRY.
093300     IF WS-LDG-IS-TRADE(WS-LDG-SUB) AND
093400        WS-LDG-BUS-TRANS-ID(WS-LDG-SUB)(1:10) = WS-LDG-PREFIX
093500         SET WS-LDG-CLOSED(WS-LDG-SUB) TO TRUE
093600     END-IF.
093700*
093800*    WRITE-CONTROL-TOTAL - CONTROL TOTAL LINE AFTER THE LAST TRADE
093900*    DETAIL LINE, SUMMING REALISED AND UNREALISED P&L ACROSS THE
094000*    RUN - SEE R00920.
094100 5300-WRITE-CONTROL-TOTAL.
094200     INITIALIZE TRLP-RECORD.
094300     SET TRLP-TYPE-CONTROL-TOTAL TO TRUE.
094400     MOVE WS-RC-TRADE-COUNT      TO RLUP-TRADE-COUNT.
094500     MOVE WS-RC-TOTAL-REALISED   TO RLUP-TOTAL-REALISED.
094600     MOVE WS-RC-TOTAL-UNREALISED TO RLUP-TOTAL-UNREALISED.
094700     WRITE TRLP-RECORD.
094800*
094900*    REWRITE-LEDGER-FILE - THE LEDGER WORK TABLE, INCLUDING TODAY'S
095000*    NEW POSTINGS, IS WRITTEN BACK OUT WHOLE - THIS SHOP RUNS
095100*    GNUCOBOL WITH NO ISAM SUPPORT SO A REWRITE-IN-PLACE IS NOT AN
095200*    OPTION HERE.
095300 6000-REWRITE-LEDGER-FILE.
095400     OPEN OUTPUT ACCOUNT-LEDGER-FILE.
095500     PERFORM 6010-WRITE-ONE-LEDGER-ENTRY
095600         VARYING WS-LDG-SUB FROM 1 BY 1
095700         UNTIL WS-LDG-SUB > WS-LEDGER-COUNT.
095800     CLOSE ACCOUNT-LEDGER-FILE.
095900*
096000*    WRITE-ONE-LEDGER-ENTRY - REBUILDS A SINGLE ACCT-RECORD FROM THE
096100*    LEDGER WORK TABLE AND WRITES IT TO THE REBUILT LEDGER FILE.
096200 6010-WRITE-ONE-LEDGER-ENTRY.
096300     INITIALIZE ACCT-RECORD.
096400     MOVE 'ACT' TO ACCT-RECORD-CODE.
096500     MOVE WS-LDG-BUS-TRANS-ID(WS-LDG-SUB)
096600         TO ACCT-BUSINESS-TRANS-ID.
096700     MOVE WS-LDG-TRANS-TYPE-CDE(WS-LDG-SUB)
096800         TO ACCT-TRANS-TYPE-CDE.
096900     MOVE WS-LDG-AMOUNT(WS-LDG-SUB)         TO ACCT-AMOUNT.
097000     MOVE WS-LDG-DATE(WS-LDG-SUB)           TO ACCT-DATE.
097100     MOVE WS-LDG-IS-CLOSED-CDE(WS-LDG-SUB)  TO ACCT-IS-CLOSED-CDE.
097200     WRITE ACCT-RECORD.
097300*
097400*    LOAD-LEDGER-TABLE - READS THE EXISTING CASH LEDGER INTO MEMORY
097500*    AT THE START OF THE RUN SO 3300-POST-FILL-TO-LEDGER CAN FIND
097600*    AND REPLACE AN EARLIER POSTING BY BUSINESS-TRANS-ID.
097700 6100-LOAD-LEDGER-TABLE.
097800     READ ACCOUNT-LEDGER-FILE
097900         AT END
098000             SET WS-NO-MORE-LEDGER TO TRUE
098100     END-READ.
098200     IF WS-MORE-LEDGER
098300         ADD 1 TO WS-LEDGER-COUNT
098400         ADD 1 TO WS-LEDGER-ENTRIES-LOADED
098500         SET WS-LDG-NDX TO WS-LEDGER-COUNT
098600         INITIALIZE WS-LDG-ENTRY(WS-LDG-NDX)
098700         MOVE ACCT-BUSINESS-TRANS-ID TO WS-LDG-BUS-TRANS-ID(WS-LDG-NDX)
098800         MOVE ACCT-TRANS-TYPE-CDE   TO WS-LDG-TRANS-TYPE-CDE(WS-LDG-NDX)
098900         MOVE ACCT-AMOUNT           TO WS-LDG-AMOUNT(WS-LDG-NDX)
099000         MOVE ACCT-DATE             TO WS-LDG-DATE(WS-LDG-NDX)
099100         MOVE ACCT-IS-CLOSED-CDE    TO WS-LDG-IS-CLOSED-CDE(WS-LDG-NDX)
099200         ADD ACCT-AMOUNT TO WS-RUNNING-BALANCE
099300     END-IF.
099400 6100-EXIT.
099500     EXIT.
099600*
099700*    BUILD-PERIOD-SUMMARY - PERIOD ROLL-UP OF THE LEDGER FOR THE
099800*    RUN-PARM FROM/TO WINDOW.  THE LEDGER WORK TABLE IS SCANNED IN
099900*    FULL FOR EACH BALANCE - IT IS NOT PHYSICALLY DATE-ORDERED -
100000*    SEE PSUM01.
100100 7000-BUILD-PERIOD-SUMMARY.
100200     MOVE 0 TO WS-PS-OPENING-BAL WS-PS-CLOSING-BAL WS-PS-INVESTED
100300               WS-PS-CAPITAL-IN WS-PS-CAPITAL-OUT
100400               WS-PS-GROSS-PROFIT WS-PS-GROSS-LOSS
100500               WS-PS-WINNING-TRADES WS-PS-LOSING-TRADES.
100600     MOVE WS-RFD-CCYY TO WS-DI-CCYY.
100700     MOVE WS-RFD-MM   TO WS-DI-MM.
100800     MOVE WS-RFD-DD   TO WS-DI-DD.
100900     PERFORM 7100-ADD-ONE-DAY.
101000     COMPUTE WS-RUN-OPEN-BAL-DATE =
101100         WS-DI-CCYY * 10000 + WS-DI-MM * 100 + WS-DI-DD.
101200     PERFORM 7010-ACCUMULATE-ONE-LEDGER-ENTRY
101300         VARYING WS-LDG-SUB FROM 1 BY 1
101400         UNTIL WS-LDG-SUB > WS-LEDGER-COUNT.
101500     PERFORM 7020-ACCUMULATE-ONE-TRADE-PNL
101600         VARYING WS-TRD-SUB FROM 1 BY 1
101700         UNTIL WS-TRD-SUB > WS-TRADE-COUNT.
101800     INITIALIZE PSUM-RECORD.
101900     MOVE 'PSM' TO PSUM-RECORD-CODE.
102000     MOVE WS-RUN-FROM-DATE     TO PSUM-FROM-DATE.
102100     MOVE WS-RUN-TO-DATE       TO PSUM-TO-DATE.
102200     MOVE WS-PS-OPENING-BAL    TO PSUM-OPENING-BAL.
102300     MOVE WS-PS-CLOSING-BAL    TO PSUM-CLOSING-BAL.
102400     MOVE WS-PS-INVESTED       TO PSUM-INVESTED.
102500     MOVE WS-PS-CAPITAL-IN     TO PSUM-CAPITAL-IN.
102600     MOVE WS-PS-CAPITAL-OUT    TO PSUM-CAPITAL-OUT.
102700     MOVE WS-PS-GROSS-PROFIT   TO PSUM-GROSS-PROFIT.
102800     MOVE WS-PS-GROSS-LOSS     TO PSUM-GROSS-LOSS.
102900     MOVE WS-PS-WINNING-TRADES TO PSUM-WINNING-TRADES.
103000     MOVE WS-PS-LOSING-TRADES  TO PSUM-LOSING-TRADES.
103100     WRITE PSUM-RECORD.
103200*
103300*    ACCUMULATE-ONE-LEDGER-ENTRY - TESTS A SINGLE LEDGER WORK TABLE
103400*    ENTRY AGAINST THE OPENING-BALANCE DATE, THE REPORT WINDOW, AND
103500*    THE CAPITAL-MOVE WINDOW, FOLDING IT INTO THE RUNNING TOTALS.
103600 7010-ACCUMULATE-ONE-LEDGER-ENTRY.
103700     IF WS-LDG-DATE(WS-LDG-SUB) <= WS-RUN-OPEN-BAL-DATE
103800         ADD WS-LDG-AMOUNT(WS-LDG-SUB) TO WS-PS-OPENING-BAL
103900     END-IF.
104000     IF WS-LDG-DATE(WS-LDG-SUB) <= WS-RUN-TO-DATE
104100         ADD WS-LDG-AMOUNT(WS-LDG-SUB) TO WS-PS-CLOSING-BAL
104200         IF WS-LDG-IS-TRADE(WS-LDG-SUB) AND WS-LDG-OPEN(WS-LDG-SUB)
104300             ADD WS-LDG-AMOUNT(WS-LDG-SUB) TO WS-PS-INVESTED
104400         END-IF
104500     END-IF.
104600     IF WS-LDG-IS-CAPITAL(WS-LDG-SUB) AND
104700        WS-LDG-DATE(WS-LDG-SUB) >= WS-RUN-FROM-DATE AND
104800        WS-LDG-DATE(WS-LDG-SUB) <= WS-RUN-TO-DATE
104900         IF WS-LDG-AMOUNT(WS-LDG-SUB) > 0
105000             ADD WS-LDG-AMOUNT(WS-LDG-SUB) TO WS-PS-CAPITAL-IN
105100         END-IF
105200         IF WS-LDG-AMOUNT(WS-LDG-SUB) < 0
105300             ADD WS-LDG-AMOUNT(WS-LDG-SUB) TO WS-PS-CAPITAL-OUT
105400         END-IF
105500     END-IF.
105600*
105700*    ACCUMULATE-ONE-TRADE-PNL - FOLDS ONE CLOSED TRADE'S REALISED
105800*    P&L INTO THE PERIOD SUMMARY WINNING/LOSING COUNTS AND GROSS
105900*    PROFIT/LOSS TOTALS.  OPEN TRADES DO NOT PARTICIPATE.
106000 7020-ACCUMULATE-ONE-TRADE-PNL.
106100     IF WS-TRD-CLOSED(WS-TRD-SUB)
106200         IF WS-TRD-REALISED-PNL(WS-TRD-SUB) >= 0
106300             ADD 1 TO WS-PS-WINNING-TRADES
106400             ADD WS-TRD-REALISED-PNL(WS-TRD-SUB)
106500                 TO WS-PS-GROSS-PROFIT
106600         ELSE
106700             ADD 1 TO WS-PS-LOSING-TRADES
106800             ADD WS-TRD-REALISED-PNL(WS-TRD-SUB)
106900                 TO WS-PS-GROSS-LOSS
107000         END-IF
107100     END-IF.
107200*
107300*    ADD-ONE-DAY - HAND-ROLLED CALENDAR INCREMENT FOR THE REPORT-
107400*    SUMMARY OPENING-BALANCE OFF-BY-ONE (FROM-DATE PLUS ONE DAY) -
107500*    THIS SHOP'S COMPILER CARRIES NO INTRINSIC DATE FUNCTIONS.
107600*    LEAP TEST IS A PLAIN DIV-BY-4 - CENTURY-YEAR EXCEPTIONS ARE
107700*    NOT WORTH THE CODE FOR A REPORTING-WINDOW BOUNDARY.
107800 7100-ADD-ONE-DAY.
107900     DIVIDE WS-DI-CCYY BY 4 GIVING WS-DI-LEAP-TEST
108000         REMAINDER WS-DI-LEAP-REM.
108100     MOVE WS-MONTH-LEN-TAB(WS-DI-MM) TO WS-DI-MONTH-LEN.
108200     IF WS-DI-MM = 2 AND WS-DI-LEAP-REM = 0
108300         MOVE 29 TO WS-DI-MONTH-LEN
108400     END-IF.
108500     IF WS-DI-DD < WS-DI-MONTH-LEN
108600         ADD 1 TO WS-DI-DD
108700     ELSE
108800         MOVE 1 TO WS-DI-DD
108900         IF WS-DI-MM < 12
109000             ADD 1 TO WS-DI-MM
109100         ELSE
109200             MOVE 1 TO WS-DI-MM
109300             ADD 1 TO WS-DI-CCYY
109400         END-IF
109500     END-IF.
109600*
109700*    BUILD-TRADE-STATS - PERFORMANCE STATISTICS OVER THE FULL SET
109800*    OF CLOSED TRADES IN THE RUN, IN TABLE (FILL-INSERTION) ORDER.
109900*    A ZEROED RECORD IS WRITTEN IF NO CLOSED TRADES EXIST - SEE
110000*    TSTA01.
110100 8000-BUILD-TRADE-STATS.
110200     MOVE 0 TO WS-ST-CLOSED-COUNT WS-ST-WIN-COUNT WS-ST-LOSS-COUNT
110300               WS-ST-SUM-CHARGES-ALL WS-ST-SUM-REALISED-WIN
110400               WS-ST-SUM-REALISED-LOSS WS-ST-SUM-GROSS-WIN
110500               WS-ST-SUM-GROSS-LOSS WS-ST-SUM-COMMISSION-BASE
110600               WS-ST-WIN-RATIO-INT.
110700     MOVE 0 TO WS-ST-LARGEST-WIN WS-ST-LARGEST-LOSS.
110800     SET WS-ST-FIRST-WIN  TO TRUE.
110900     SET WS-ST-FIRST-LOSS TO TRUE.
111000     PERFORM 8100-CALC-STREAKS THRU 8100-EXIT.
111100     PERFORM 8200-CALC-RATIOS
111200         VARYING WS-TRD-SUB FROM 1 BY 1
111300         UNTIL WS-TRD-SUB > WS-TRADE-COUNT.
111400     INITIALIZE TSTA-RECORD.
111500     MOVE 'TST'            TO TSTA-RECORD-CODE.
111600     MOVE WS-RUN-FROM-DATE TO TSTA-FROM-DATE.
111700     MOVE WS-RUN-TO-DATE   TO TSTA-TO-DATE.
111800     IF WS-ST-CLOSED-COUNT > 0
111900         COMPUTE WS-ST-WIN-RATIO-INT =
112000             WS-ST-WIN-COUNT / WS-ST-CLOSED-COUNT
112100         MOVE WS-ST-WIN-RATIO-INT TO TSTA-WIN-RATIO
112200         IF WS-ST-WIN-COUNT > 0 AND WS-ST-SUM-COMMISSION-BASE NOT = 0
112300             COMPUTE TSTA-COMMISSION-RATIO ROUNDED =
112400                 WS-ST-SUM-CHARGES-ALL / WS-ST-SUM-COMMISSION-BASE
112500         END-IF
112600         IF WS-ST-LOSS-COUNT > 0 AND WS-ST-SUM-REALISED-LOSS NOT = 0
112700             COMPUTE TSTA-PROFIT-FACTOR ROUNDED =
112800                 WS-ST-SUM-REALISED-WIN / WS-ST-SUM-REALISED-LOSS
112900             IF WS-ST-WIN-COUNT > 0
113000                 COMPUTE TSTA-PAYOFF-RATIO ROUNDED =
113100                     -1 * WS-ST-SUM-REALISED-WIN
113200                     / WS-ST-SUM-REALISED-LOSS
113300             END-IF
113400         END-IF
113500         MOVE WS-ST-SUM-GROSS-WIN  TO TSTA-GROSS-PROFIT.
113600         MOVE WS-ST-SUM-GROSS-LOSS TO TSTA-GROSS-LOSS.
113700         MOVE WS-ST-LARGEST-WIN    TO TSTA-LARGEST-WIN.
113800         MOVE WS-ST-LARGEST-LOSS   TO TSTA-LARGEST-LOSS.
113900         IF WS-ST-WIN-COUNT > 0
114000             COMPUTE TSTA-AVERAGE-WIN ROUNDED =
114100                 WS-ST-SUM-REALISED-WIN / WS-ST-WIN-COUNT
114200         END-IF
114300         IF WS-ST-LOSS-COUNT > 0
114400             COMPUTE TSTA-AVERAGE-LOSS ROUNDED =
114500                 WS-ST-SUM-REALISED-LOSS / WS-ST-LOSS-COUNT
114600         END-IF
114700     END-IF.
114800     MOVE WS-SK-LONGEST-WIN     TO TSTA-LONGEST-WIN-STRK.
114900     MOVE WS-SK-LONGEST-LOSS    TO TSTA-LONGEST-LOSS-STRK.
115000     MOVE WS-SK-AVG-WIN-STREAK  TO TSTA-AVG-WIN-STRK.
115100     MOVE WS-SK-AVG-LOSS-STREAK TO TSTA-AVG-LOSS-STRK.
115200     WRITE TSTA-RECORD.
115300 8000-EXIT.
115400     EXIT.
115500*
115600*    CALC-STREAKS - WIN/LOSS STREAK LENGTHS OVER THE CLOSED-TRADE
115700*    SET IN TABLE (FILL-INSERTION) ORDER.  A WIN-STREAK MEMBER IS
115800*    REALISEDPNL > 0 - A LOSS-STREAK MEMBER IS THE STRICT
115900*    COMPLEMENT, REALISEDPNL <= 0 (BREAKEVEN COUNTS AS A LOSS FOR
116000*    STREAK PURPOSES) - THIS DIFFERS FROM THE WIN/LOSS SET USED BY
116100*    8200-CALC-RATIOS, WHICH SPLITS ON >= 0.  ONLY RUNS LONGER THAN
116200*    ONE TRADE COUNT TOWARD THE MAX OR THE AVERAGE.
116300 8100-CALC-STREAKS.
116400     MOVE SPACE TO WS-SK-PREV-TYPE.
116500     MOVE 0 TO WS-SK-CUR-RUN-LEN WS-SK-LONGEST-WIN WS-SK-LONGEST-LOSS
116600               WS-SK-WIN-STREAK-SUM WS-SK-WIN-STREAK-CNT
116700               WS-SK-LOSS-STREAK-SUM WS-SK-LOSS-STREAK-CNT
116800               WS-SK-AVG-WIN-STREAK WS-SK-AVG-LOSS-STREAK.
116900     PERFORM 8120-CLASSIFY-ONE-TRADE-STREAK
117000         VARYING WS-TRD-SUB FROM 1 BY 1
117100         UNTIL WS-TRD-SUB > WS-TRADE-COUNT.
117200     PERFORM 8110-CLOSE-OUT-RUN.
117300     IF WS-SK-WIN-STREAK-CNT > 0
117400         COMPUTE WS-SK-AVG-WIN-STREAK =
117500             WS-SK-WIN-STREAK-SUM / WS-SK-WIN-STREAK-CNT
117600     END-IF.
117700     IF WS-SK-LOSS-STREAK-CNT > 0
117800         COMPUTE WS-SK-AVG-LOSS-STREAK =
117900             WS-SK-LOSS-STREAK-SUM / WS-SK-LOSS-STREAK-CNT
118000     END-IF.
118100 8100-EXIT.
118200     EXIT.
118300*
118400*    CLASSIFY-ONE-TRADE-STREAK - TESTS ONE CLOSED TRADE'S REALISED
118500*    P&L AGAINST THE STREAK WIN/LOSS SPLIT (>0 IS A WIN, THE
118600*    COMPLEMENT IS A LOSS) AND EXTENDS OR CLOSES THE CURRENT RUN.
118700 8120-CLASSIFY-ONE-TRADE-STREAK.
118800     IF WS-TRD-CLOSED(WS-TRD-SUB)
118900         ADD 1 TO WS-ST-CLOSED-COUNT
119000         IF WS-TRD-REALISED-PNL(WS-TRD-SUB) > 0
119100             MOVE 'W' TO WS-SK-THIS-TYPE
119200         ELSE
119300             MOVE 'L' TO WS-SK-THIS-TYPE
119400         END-IF
119500         IF WS-SK-THIS-TYPE = WS-SK-PREV-TYPE
119600             ADD 1 TO WS-SK-CUR-RUN-LEN
119700         ELSE
119800             PERFORM 8110-CLOSE-OUT-RUN
119900             MOVE 1 TO WS-SK-CUR-RUN-LEN
120000             MOVE WS-SK-THIS-TYPE TO WS-SK-PREV-TYPE
120100         END-IF
120200     END-IF.
120300*
120400*    CLOSE-OUT-RUN - FOLDS THE JUST-ENDED STREAK RUN INTO THE
120500*    LONGEST/AVERAGE ACCUMULATORS.  A RUN OF LENGTH 1 IS NOT A
120600*    STREAK AND DOES NOT COUNT TOWARD EITHER.
120700 8110-CLOSE-OUT-RUN.
120800     IF WS-SK-CUR-RUN-LEN > 1
120900         IF WS-SK-PREV-TYPE = 'W'
121000             IF WS-SK-CUR-RUN-LEN > WS-SK-LONGEST-WIN
121100                 MOVE WS-SK-CUR-RUN-LEN TO WS-SK-LONGEST-WIN
121200             END-IF
121300             ADD WS-SK-CUR-RUN-LEN TO WS-SK-WIN-STREAK-SUM
121400             ADD 1 TO WS-SK-WIN-STREAK-CNT
121500         END-IF
121600         IF WS-SK-PREV-TYPE = 'L'
121700             IF WS-SK-CUR-RUN-LEN > WS-SK-LONGEST-LOSS
121800                 MOVE WS-SK-CUR-RUN-LEN TO WS-SK-LONGEST-LOSS
121900             END-IF
122000             ADD WS-SK-CUR-RUN-LEN TO WS-SK-LOSS-STREAK-SUM
122100             ADD 1 TO WS-SK-LOSS-STREAK-CNT
122200         END-IF
122300     END-IF.
122400*
122500*    CALC-RATIOS - THE WIN/LOSS AGGREGATE FIGURES.  A WIN HERE IS
122600*    REALISEDPNL >= 0 (NOTE - NOT THE SAME SPLIT AS THE STREAK
122700*    CLASSIFICATION IN 8100-CALC-STREAKS, WHICH SPLITS ON > 0).
122800 8200-CALC-RATIOS.
122900     IF WS-TRD-CLOSED(WS-TRD-SUB)
123000         ADD WS-TRD-SUM-CHARGES(WS-TRD-SUB) TO WS-ST-SUM-CHARGES-ALL
123100         IF WS-TRD-REALISED-PNL(WS-TRD-SUB) >= 0
123200             ADD 1 TO WS-ST-WIN-COUNT
123300             ADD WS-TRD-GROSS-PNL(WS-TRD-SUB) TO WS-ST-SUM-GROSS-WIN
123400             ADD WS-TRD-REALISED-PNL(WS-TRD-SUB)
123500                 TO WS-ST-SUM-REALISED-WIN
123600             ADD WS-TRD-REALISED-PNL(WS-TRD-SUB)
123700                 TO WS-ST-SUM-COMMISSION-BASE
123800             ADD WS-TRD-SUM-CHARGES(WS-TRD-SUB)
123900                 TO WS-ST-SUM-COMMISSION-BASE
124000             IF WS-ST-FIRST-WIN OR
124100                WS-TRD-REALISED-PNL(WS-TRD-SUB) > WS-ST-LARGEST-WIN
124200                 MOVE WS-TRD-REALISED-PNL(WS-TRD-SUB)
124300                     TO WS-ST-LARGEST-WIN
124400                 SET WS-ST-FIRST-WIN-SW TO 'NO '
124500             END-IF
124600         ELSE
124700             ADD 1 TO WS-ST-LOSS-COUNT
124800             ADD WS-TRD-GROSS-PNL(WS-TRD-SUB) TO WS-ST-SUM-GROSS-LOSS
124900             ADD WS-TRD-REALISED-PNL(WS-TRD-SUB)
125000                 TO WS-ST-SUM-REALISED-LOSS
125100             IF WS-ST-FIRST-LOSS OR
125200                WS-TRD-REALISED-PNL(WS-TRD-SUB) < WS-ST-LARGEST-LOSS
125300                 MOVE WS-TRD-REALISED-PNL(WS-TRD-SUB)
125400                     TO WS-ST-LARGEST-LOSS
125500                 SET WS-ST-FIRST-LOSS-SW TO 'NO '
125600             END-IF
125700         END-IF
125800     END-IF.
125900*
126000*    TERMINATE - CLOSE OUT THE RUN, WRITE THE CONTROL-COUNTER
126100*    DISPLAY LINE THE OPERATOR CHECKS AGAINST THE INPUT DECK COUNTS.
126200 9000-TERMINATE.
126300     CLOSE TRADE-CONTRACT-PRICED-FILE
126400           TRADE-HEADER-FILE
126500           TRADING-RATES-FILE
126600           TRADE-ROLLUP-REPORT
126700           PERIOD-SUMMARY-REPORT
126800           TRADE-STATS-REPORT.
126900     DISPLAY 'TRNPOST - CONTRACTS READ        ' WS-CONTRACTS-READ.
127000     DISPLAY 'TRNPOST - HEADERS READ          ' WS-HEADERS-READ.
127100     DISPLAY 'TRNPOST - LEDGER ENTRIES LOADED '
127200         WS-LEDGER-ENTRIES-LOADED.
127300     DISPLAY 'TRNPOST - LEDGER REPLACEMENTS   ' WS-LEDGER-REPLACEMENTS.
127400     DISPLAY 'TRNPOST - LEDGER APPENDS        ' WS-LEDGER-APPENDS.
127500     DISPLAY 'TRNPOST - TRADES ROLLED UP      ' WS-RC-TRADE-COUNT.
